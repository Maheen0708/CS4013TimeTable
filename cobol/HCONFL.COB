000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HCONFL-COB.
000300 AUTHOR. J KOIKE.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 07/20/1993.
000600 DATE-COMPILED. 07/20/1993.
000700 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*-----------------------------------------------------------*
000900*    SISTEMA FACAD - CONTROLE DE FACULDADE                  *
001000*    MODULO: AUDITORIA DE CHOQUE DE HORARIOS                 *
001100*    FINALIDADE: COMPARA CADA PAR DE ENTRADAS DO ARQUIVO DE   *
001200*       HORARIOS (I < J, UMA SO VEZ POR PAR) E, QUANDO AS     *
001300*       FAIXAS SE SOBREPOEM NO MESMO DIA, EMITE UMA LINHA     *
001400*       DE CHOQUE PARA CADA RECURSO PARTILHADO (SALA,         *
001500*       DOCENTE OU TURMA) - ATE 3 LINHAS POR PAR.             *
001600*-----------------------------------------------------------*
001700* VRS    DATA         PROG    DESCRICAO
001800* 1.0    07/20/1993   JK      IMPLANTACAO INICIAL
001900* 1.0    07/20/1993   JK      CHOQUE DE SALA E DE DOCENTE
002000* 1.1    12/11/1994   JK      INCLUIDO CHOQUE DE TURMA
002100* 1.1    12/11/1994   JK      (MESMA TURMA EM DUAS ENTRADAS)
002200* 1.2    05/30/1996   MF      DIA COMPARADO DE FORMA EXATA
002300* 1.2    05/30/1996   MF      (SENSIVEL A CAIXA, CONFORME REGRA)
002400* 1.3    09/18/1997   RC      CORRIGIDO CHOQUE QUANDO FIM DE UMA
002500* 1.3    09/18/1997   RC      ENTRADA = INICIO DA OUTRA (NAO E
002600* 1.3    09/18/1997   RC      CHOQUE - FAIXAS NAO SE SOBREPOEM)
002700* 1.4    02/26/1998   JA      LIMITADO A UM SO PASSO (I<J) PARA
002800* 1.4    02/26/1998   JA      NAO DUPLICAR O MESMO PAR
002900* 1.5    11/30/1998   RC      AJUSTE ANO 2000 - NENHUM CAMPO DE
003000* 1.5    11/30/1998   RC      DATA COM 2 DIGITOS NESTE MODULO
003100* 1.5    12/13/1999   RC      REVISAO GERAL PARA VIRADA DO ANO
003200* 1.6    08/07/2001   EN      MENSAGEM "NO CONFLICTS FOUND"
003300* 1.6    08/07/2001   EN      QUANDO NENHUM CHOQUE E ENCONTRADO
003400* 2.0    03/08/2003   MF      REESCRITO PARA ARQUIVOS SEQUENCIAIS
003500* 2.0    03/08/2003   MF      (TABELAS EM MEMORIA) - FIM DO ISAM
003600*-----------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ARQ-HORARIOS ASSIGN TO HORARIOS
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS WS-STATUS-HOR.
004600     SELECT ARQ-RELAT    ASSIGN TO RELAT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-STATUS-REL.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  ARQ-HORARIOS
005200     LABEL RECORD STANDARD
005300     RECORD CONTAINS 73 CHARACTERS.
005400 01  REG-HORARIO.
005500     05  HR-ID                    PIC X(08).
005600     05  HR-DISCIPLINA            PIC X(08).
005700     05  HR-TIPO-SESSAO           PIC X(10).
005800     05  HR-TURMA                 PIC X(08).
005900     05  HR-SALA                  PIC X(08).
006000     05  HR-DOCENTE               PIC X(08).
006100     05  HR-DIA                   PIC X(09).
006200     05  HR-INICIO                PIC X(05).
006300     05  HR-FIM                   PIC X(05).
006400     05  FILLER                   PIC X(04).
006500 01  REG-HORARIO-R REDEFINES REG-HORARIO.
006600     05  HR-CAMPOS-R              PIC X(69).
006700     05  FILLER                   PIC X(04).
006800 FD  ARQ-RELAT
006900     LABEL RECORD OMITTED
007000     RECORD CONTAINS 132 CHARACTERS.
007100 01  REG-RELATO                   PIC X(132).
007200 WORKING-STORAGE SECTION.
007300 77  WS-STATUS-HOR                PIC X(02) VALUE SPACES.
007400 77  WS-STATUS-REL                PIC X(02) VALUE SPACES.
007500 01  WS-TABELA-HORARIOS.
007600     05  WS-QTD-HOR               PIC 9(04) COMP VALUE ZERO.
007700     05  WS-HORARIO OCCURS 2000 TIMES
007800                                  INDEXED BY IX-HOR IX-HOR2.
007900         10  WH-ID                PIC X(08).
008000         10  WH-DISCIPLINA        PIC X(08).
008100         10  WH-TIPO-SESSAO       PIC X(10).
008200         10  WH-TURMA             PIC X(08).
008300         10  WH-SALA              PIC X(08).
008400         10  WH-DOCENTE           PIC X(08).
008500         10  WH-DIA               PIC X(09).
008600         10  WH-INICIO            PIC X(05).
008700         10  WH-INICIO-R REDEFINES WH-INICIO.
008800             15  WH-INI-HH        PIC 9(02).
008900             15  FILLER           PIC X(01).
009000             15  WH-INI-MM        PIC 9(02).
009100         10  WH-FIM               PIC X(05).
009200         10  WH-FIM-R REDEFINES WH-FIM.
009300             15  WH-FIM-HH        PIC 9(02).
009400             15  FILLER           PIC X(01).
009500             15  WH-FIM-MM        PIC 9(02).
009600     05  FILLER                   PIC X(04).
009700 01  WS-AREAS-DE-TRABALHO.
009800     05  WS-CONT-CHOQUES          PIC 9(06) COMP VALUE ZERO.
009900     05  WS-SOBREPOE              PIC X(01) VALUE 'N'.
010000         88  FAIXAS-SOBREPOEM     VALUE 'S'.
010100     05  FILLER                   PIC X(04).
010200 01  CAB1.
010300     05  FILLER                   PIC X(10) VALUE SPACES.
010400     05  FILLER                   PIC X(44) VALUE
010500         'SISTEMA FACAD - AUDITORIA DE CHOQUES'.
010600     05  FILLER                   PIC X(78) VALUE SPACES.
010700 01  DET-SALA.
010800     05  FILLER                   PIC X(14) VALUE
010900         'ROOM CONFLICT:'.
011000     05  FILLER                   PIC X(01) VALUE SPACES.
011100     05  DS-SALA                  PIC X(08).
011200     05  FILLER                   PIC X(27) VALUE
011300         ' IS DOUBLE-BOOKED ON '.
011400     05  DS-DIA                   PIC X(09).
011500     05  FILLER                   PIC X(04) VALUE ' AT '.
011600     05  DS-INICIO                PIC X(05).
011700     05  FILLER                   PIC X(01) VALUE '-'.
011800     05  DS-FIM                   PIC X(05).
011900     05  FILLER                   PIC X(12) VALUE
012000         ' (ENTRIES: '.
012100     05  DS-ID1                   PIC X(08).
012200     05  FILLER                   PIC X(02) VALUE ', '.
012300     05  DS-ID2                   PIC X(08).
012400     05  FILLER                   PIC X(01) VALUE ')'.
012500     05  FILLER                   PIC X(24) VALUE SPACES.
012600 01  DET-DOCENTE.
012700     05  FILLER                   PIC X(18) VALUE
012800         'LECTURER CONFLICT:'.
012900     05  FILLER                   PIC X(01) VALUE SPACES.
013000     05  DD-DOCENTE               PIC X(08).
013100     05  FILLER                   PIC X(27) VALUE
013200         ' IS DOUBLE-BOOKED ON '.
013300     05  DD-DIA                   PIC X(09).
013400     05  FILLER                   PIC X(04) VALUE ' AT '.
013500     05  DD-INICIO                PIC X(05).
013600     05  FILLER                   PIC X(01) VALUE '-'.
013700     05  DD-FIM                   PIC X(05).
013800     05  FILLER                   PIC X(12) VALUE
013900         ' (ENTRIES: '.
014000     05  DD-ID1                   PIC X(08).
014100     05  FILLER                   PIC X(02) VALUE ', '.
014200     05  DD-ID2                   PIC X(08).
014300     05  FILLER                   PIC X(01) VALUE ')'.
014400     05  FILLER                   PIC X(20) VALUE SPACES.
014500 01  DET-TURMA.
014600     05  FILLER                   PIC X(15) VALUE
014700         'GROUP CONFLICT:'.
014800     05  FILLER                   PIC X(01) VALUE SPACES.
014900     05  DG-TURMA                 PIC X(08).
015000     05  FILLER                   PIC X(27) VALUE
015100         ' IS DOUBLE-BOOKED ON '.
015200     05  DG-DIA                   PIC X(09).
015300     05  FILLER                   PIC X(04) VALUE ' AT '.
015400     05  DG-INICIO                PIC X(05).
015500     05  FILLER                   PIC X(01) VALUE '-'.
015600     05  DG-FIM                   PIC X(05).
015700     05  FILLER                   PIC X(12) VALUE
015800         ' (ENTRIES: '.
015900     05  DG-ID1                   PIC X(08).
016000     05  FILLER                   PIC X(02) VALUE ', '.
016100     05  DG-ID2                   PIC X(08).
016200     05  FILLER                   PIC X(01) VALUE ')'.
016300     05  FILLER                   PIC X(23) VALUE SPACES.
016400 01  MSG-SEM-CHOQUE.
016500     05  FILLER                   PIC X(18) VALUE
016600         'NO CONFLICTS FOUND'.
016700     05  FILLER                   PIC X(114) VALUE SPACES.
016800 01  TRAIL1.
016900     05  FILLER                   PIC X(20) VALUE
017000         'CONFLICTS FOUND: '.
017100     05  TR-CHOQUES               PIC ZZZZZ9.
017200     05  FILLER                   PIC X(107) VALUE SPACES.
017300 PROCEDURE DIVISION.
017400 0010-PRINCIPAL.
017500     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
017600     PERFORM 0150-CARREGA-TABELAS
017700         THRU 0150-CARREGA-TABELAS-EXIT.
017800     OPEN OUTPUT ARQ-RELAT.
017900     WRITE REG-RELATO FROM CAB1 AFTER ADVANCING TOP-OF-FORM.
018000     IF WS-QTD-HOR > 1
018100        PERFORM 0200-COMPARA-PRIMEIRA
018200            THRU 0200-COMPARA-PRIMEIRA-EXIT
018300            VARYING IX-HOR FROM 1 BY 1
018400            UNTIL IX-HOR > WS-QTD-HOR - 1.
018500     IF WS-CONT-CHOQUES = ZERO
018600        WRITE REG-RELATO FROM MSG-SEM-CHOQUE AFTER ADVANCING 2.
018700     PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT.
018800     CLOSE ARQ-RELAT.
018900     STOP RUN.
019000*-----------------------------------------------------------*
019100* ABERTURA DE ARQUIVOS DE ENTRADA                            *
019200*-----------------------------------------------------------*
019300 0100-ABRE-ARQUIVOS.
019400     OPEN INPUT ARQ-HORARIOS.
019500 0100-ABRE-ARQUIVOS-EXIT.
019600     EXIT.
019700*-----------------------------------------------------------*
019800* CARGA DA TABELA DE HORARIOS EM MEMORIA                      *
019900*-----------------------------------------------------------*
020000 0150-CARREGA-TABELAS.
020100     PERFORM 0151-LE-HORARIO THRU 0151-LE-HORARIO-EXIT
020200         UNTIL WS-STATUS-HOR = '10'.
020300     CLOSE ARQ-HORARIOS.
020400 0150-CARREGA-TABELAS-EXIT.
020500     EXIT.
020600 0151-LE-HORARIO.
020700     READ ARQ-HORARIOS.
020800     IF WS-STATUS-HOR = '10'
020900        GO TO 0151-LE-HORARIO-EXIT.
021000     ADD 1 TO WS-QTD-HOR.
021100     MOVE HR-ID          TO WH-ID (WS-QTD-HOR).
021200     MOVE HR-DISCIPLINA  TO WH-DISCIPLINA (WS-QTD-HOR).
021300     MOVE HR-TIPO-SESSAO TO WH-TIPO-SESSAO (WS-QTD-HOR).
021400     MOVE HR-TURMA       TO WH-TURMA (WS-QTD-HOR).
021500     MOVE HR-SALA        TO WH-SALA (WS-QTD-HOR).
021600     MOVE HR-DOCENTE     TO WH-DOCENTE (WS-QTD-HOR).
021700     MOVE HR-DIA         TO WH-DIA (WS-QTD-HOR).
021800     MOVE HR-INICIO      TO WH-INICIO (WS-QTD-HOR).
021900     MOVE HR-FIM         TO WH-FIM (WS-QTD-HOR).
022000 0151-LE-HORARIO-EXIT.
022100     EXIT.
022200*-----------------------------------------------------------*
022300* COMPARA A ENTRADA IX-HOR COM TODAS AS SEGUINTES (IX-HOR2),  *
022400* GARANTINDO QUE CADA PAR SEJA EXAMINADO UMA SO VEZ (I < J)   *
022500*-----------------------------------------------------------*
022600 0200-COMPARA-PRIMEIRA.
022700     PERFORM 0210-COMPARA-PAR THRU 0210-COMPARA-PAR-EXIT
022800         VARYING IX-HOR2 FROM IX-HOR + 1 BY 1
022900         UNTIL IX-HOR2 > WS-QTD-HOR.
023000 0200-COMPARA-PRIMEIRA-EXIT.
023100     EXIT.
023200*-----------------------------------------------------------*
023300* REGRA DE SOBREPOSICAO: MESMO DIA (EXATO) E INICIO1 < FIM2   *
023400* E INICIO2 < FIM1. ENCOSTO (FIM = INICIO) NAO E CHOQUE.      *
023500*-----------------------------------------------------------*
023600 0210-COMPARA-PAR.
023700     MOVE 'N' TO WS-SOBREPOE.
023800     IF WH-DIA (IX-HOR) NOT = WH-DIA (IX-HOR2)
023900        GO TO 0210-COMPARA-PAR-EXIT.
024000     IF WH-INICIO (IX-HOR) NOT < WH-FIM (IX-HOR2)
024100        GO TO 0210-COMPARA-PAR-EXIT.
024200     IF WH-INICIO (IX-HOR2) NOT < WH-FIM (IX-HOR)
024300        GO TO 0210-COMPARA-PAR-EXIT.
024400     MOVE 'S' TO WS-SOBREPOE.
024500     IF WH-SALA (IX-HOR) = WH-SALA (IX-HOR2)
024600        PERFORM 0220-EMITE-SALA THRU 0220-EMITE-SALA-EXIT.
024700     IF WH-DOCENTE (IX-HOR) = WH-DOCENTE (IX-HOR2)
024800        PERFORM 0230-EMITE-DOCENTE THRU 0230-EMITE-DOCENTE-EXIT.
024900     IF WH-TURMA (IX-HOR) = WH-TURMA (IX-HOR2)
025000        PERFORM 0240-EMITE-TURMA THRU 0240-EMITE-TURMA-EXIT.
025100 0210-COMPARA-PAR-EXIT.
025200     EXIT.
025300 0220-EMITE-SALA.
025400     MOVE SPACES TO DET-SALA.
025500     MOVE WH-SALA (IX-HOR)   TO DS-SALA.
025600     MOVE WH-DIA (IX-HOR)    TO DS-DIA.
025700     MOVE WH-INICIO (IX-HOR) TO DS-INICIO.
025800     MOVE WH-FIM (IX-HOR)    TO DS-FIM.
025900     MOVE WH-ID (IX-HOR)     TO DS-ID1.
026000     MOVE WH-ID (IX-HOR2)    TO DS-ID2.
026100     WRITE REG-RELATO FROM DET-SALA AFTER ADVANCING 1.
026200     ADD 1 TO WS-CONT-CHOQUES.
026300 0220-EMITE-SALA-EXIT.
026400     EXIT.
026500 0230-EMITE-DOCENTE.
026600     MOVE SPACES TO DET-DOCENTE.
026700     MOVE WH-DOCENTE (IX-HOR) TO DD-DOCENTE.
026800     MOVE WH-DIA (IX-HOR)     TO DD-DIA.
026900     MOVE WH-INICIO (IX-HOR)  TO DD-INICIO.
027000     MOVE WH-FIM (IX-HOR)     TO DD-FIM.
027100     MOVE WH-ID (IX-HOR)      TO DD-ID1.
027200     MOVE WH-ID (IX-HOR2)     TO DD-ID2.
027300     WRITE REG-RELATO FROM DET-DOCENTE AFTER ADVANCING 1.
027400     ADD 1 TO WS-CONT-CHOQUES.
027500 0230-EMITE-DOCENTE-EXIT.
027600     EXIT.
027700 0240-EMITE-TURMA.
027800     MOVE SPACES TO DET-TURMA.
027900     MOVE WH-TURMA (IX-HOR)  TO DG-TURMA.
028000     MOVE WH-DIA (IX-HOR)    TO DG-DIA.
028100     MOVE WH-INICIO (IX-HOR) TO DG-INICIO.
028200     MOVE WH-FIM (IX-HOR)    TO DG-FIM.
028300     MOVE WH-ID (IX-HOR)     TO DG-ID1.
028400     MOVE WH-ID (IX-HOR2)    TO DG-ID2.
028500     WRITE REG-RELATO FROM DET-TURMA AFTER ADVANCING 1.
028600     ADD 1 TO WS-CONT-CHOQUES.
028700 0240-EMITE-TURMA-EXIT.
028800     EXIT.
028900 0280-ESCREVE-RODAPE.
029000     MOVE WS-CONT-CHOQUES TO TR-CHOQUES.
029100     WRITE REG-RELATO FROM TRAIL1 AFTER ADVANCING 2.
029200 0280-ESCREVE-RODAPE-EXIT.
029300     EXIT.

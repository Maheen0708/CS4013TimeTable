000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HCARGA-COB.
000300 AUTHOR. R CARVALHO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 03/14/1993.
000600 DATE-COMPILED. 03/14/1993.
000700 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*-----------------------------------------------------------*
000900*    SISTEMA FACAD - CONTROLE DE FACULDADE                  *
001000*    MODULO: CARGA HORARIA SEMANAL DOS DOCENTES               *
001100*    FINALIDADE: PARA CADA USUARIO COM PAPEL DE DOCENTE,      *
001200*       SOMA AS HORAS (INTEIRAS) DE TODAS AS ENTRADAS DE      *
001300*       HORARIO EM QUE ELE LECIONA, E EMITE UMA LINHA POR     *
001400*       DOCENTE COM O TOTAL DE HORAS NA SEMANA.                *
001500*-----------------------------------------------------------*
001600* VRS    DATA         PROG    DESCRICAO
001700* 1.0    03/14/1993   RC      IMPLANTACAO INICIAL
001800* 1.0    03/14/1993   RC      SELECAO DE USUARIOS POR PAPEL
001900* 1.1    10/02/1994   RC      INCLUIDO CALCULO DE HORAS POR
002000* 1.1    10/02/1994   RC      ENTRADA (MESMA REGRA DA OCUPACAO)
002100* 1.2    06/28/1996   JA      CORRIGIDA COMPARACAO DE PAPEL PARA
002200* 1.2    06/28/1996   JA      SER INSENSIVEL A MAIUSCULAS
002300* 1.3    01/15/1998   EN      INCLUIDA LINHA DE TOTAL GERAL NO
002400* 1.3    01/15/1998   EN      RODAPE DA LISTAGEM
002500* 1.4    11/27/1998   JK      AJUSTE ANO 2000 - NENHUM CAMPO DE
002600* 1.4    11/27/1998   JK      DATA COM 2 DIGITOS NESTE MODULO
002700* 1.4    12/10/1999   JK      REVISAO GERAL PARA VIRADA DO ANO
002800* 1.5    04/09/2001   MF      DOCENTE SEM NENHUMA ENTRADA PASSA
002900* 1.5    04/09/2001   MF      A SAIR NA LISTAGEM COM ZERO HORAS
003000* 2.0    03/08/2003   MF      REESCRITO PARA ARQUIVOS SEQUENCIAIS
003100* 2.0    03/08/2003   MF      (TABELAS EM MEMORIA) - FIM DO ISAM
003200* 2.1    07/22/2004   JK      CORRIGIDO TESTE NUMERIC EM 0170 -
003300* 2.1    07/22/2004   JK      (CHAMADO 4512) TESTAVA O CAMPO
003400* 2.1    07/22/2004   JK      HH:MM INTEIRO (SEMPRE NAO-NUMERICO
003500* 2.1    07/22/2004   JK      POR CAUSA DO ':') EM VEZ DAS
003600* 2.1    07/22/2004   JK      SUBDIVISOES HH E MM DO REDEFINES -
003700* 2.1    07/22/2004   JK      ZERAVA A CARGA HORARIA DE TODOS OS
003800* 2.1    07/22/2004   JK      DOCENTES
003900*-----------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ARQ-USUARIOS ASSIGN TO USUARIOS
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-STATUS-USU.
004900     SELECT ARQ-HORARIOS ASSIGN TO HORARIOS
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-STATUS-HOR.
005200     SELECT ARQ-RELAT    ASSIGN TO RELAT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-STATUS-REL.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  ARQ-USUARIOS
005800     LABEL RECORD STANDARD
005900     RECORD CONTAINS 84 CHARACTERS.
006000 01  REG-USUARIO.
006100     05  US-ID                    PIC X(08).
006200     05  US-NOME                  PIC X(30).
006300     05  US-PAPEL                 PIC X(10).
006400     05  US-SENHA                 PIC X(20).
006500     05  US-ANO-PROG              PIC X(12).
006600     05  FILLER                   PIC X(04).
006700 01  REG-USUARIO-R REDEFINES REG-USUARIO.
006800     05  UR-CAMPOS-R              PIC X(80).
006900     05  FILLER                   PIC X(04).
007000 FD  ARQ-HORARIOS
007100     LABEL RECORD STANDARD
007200     RECORD CONTAINS 73 CHARACTERS.
007300 01  REG-HORARIO.
007400     05  HR-ID                    PIC X(08).
007500     05  HR-DISCIPLINA            PIC X(08).
007600     05  HR-TIPO-SESSAO           PIC X(10).
007700     05  HR-TURMA                 PIC X(08).
007800     05  HR-SALA                  PIC X(08).
007900     05  HR-DOCENTE               PIC X(08).
008000     05  HR-DIA                   PIC X(09).
008100     05  HR-INICIO                PIC X(05).
008200     05  HR-FIM                   PIC X(05).
008300     05  FILLER                   PIC X(04).
008400 FD  ARQ-RELAT
008500     LABEL RECORD OMITTED
008600     RECORD CONTAINS 132 CHARACTERS.
008700 01  REG-RELATO                   PIC X(132).
008800 WORKING-STORAGE SECTION.
008900 77  WS-STATUS-USU                PIC X(02) VALUE SPACES.
009000 77  WS-STATUS-HOR                PIC X(02) VALUE SPACES.
009100 77  WS-STATUS-REL                PIC X(02) VALUE SPACES.
009200 01  WS-TABELA-DOCENTES.
009300     05  WS-QTD-DOC               PIC 9(04) COMP VALUE ZERO.
009400     05  WS-DOCENTE OCCURS 200 TIMES
009500                                  INDEXED BY IX-DOC.
009600         10  WO-ID                PIC X(08).
009700         10  WO-NOME              PIC X(30).
009800         10  WO-HORAS             PIC 9(04) COMP VALUE ZERO.
009900     05  FILLER                   PIC X(04).
010000 01  WS-TABELA-HORARIOS.
010100     05  WS-QTD-HOR               PIC 9(04) COMP VALUE ZERO.
010200     05  WS-HORARIO OCCURS 2000 TIMES
010300                                  INDEXED BY IX-HOR.
010400         10  WH-DOCENTE           PIC X(08).
010500         10  WH-INICIO            PIC X(05).
010600         10  WH-FIM               PIC X(05).
010700         10  WH-INICIO-R REDEFINES WH-INICIO.
010800             15  WH-INI-HH        PIC 9(02).
010900             15  FILLER           PIC X(01).
011000             15  WH-INI-MM        PIC 9(02).
011100         10  WH-FIM-R REDEFINES WH-FIM.
011200             15  WH-FIM-HH        PIC 9(02).
011300             15  FILLER           PIC X(01).
011400             15  WH-FIM-MM        PIC 9(02).
011500     05  FILLER                   PIC X(04).
011600 01  WS-PAPEL-MIN.
011700     05  WS-PAPEL-TEXTO           PIC X(10).
011800 01  WS-PAPEL-MIN-R REDEFINES WS-PAPEL-MIN
011900                                  PIC X(10).
012000 01  WS-AREAS-DE-TRABALHO.
012100     05  WS-MIN-INICIO            PIC 9(06) COMP VALUE ZERO.
012200     05  WS-MIN-FIM               PIC 9(06) COMP VALUE ZERO.
012300     05  WS-DURACAO-HORAS         PIC 9(04) COMP VALUE ZERO.
012400     05  WS-TOTAL-GERAL           PIC 9(06) COMP VALUE ZERO.
012500     05  WS-HORARIO-OK            PIC X(01) VALUE 'S'.
012600         88  HORARIO-BEM-FORMADO  VALUE 'S'.
012700     05  FILLER                   PIC X(04).
012800 01  CAB1.
012900     05  FILLER                   PIC X(10) VALUE SPACES.
013000     05  FILLER                   PIC X(44) VALUE
013100         'SISTEMA FACAD - CARGA HORARIA DOS DOCENTES'.
013200     05  FILLER                   PIC X(78) VALUE SPACES.
013300 01  CAB2.
013400     05  FILLER                   PIC X(04) VALUE SPACES.
013500     05  FILLER                   PIC X(12) VALUE 'LECTURER-ID'.
013600     05  FILLER                   PIC X(04) VALUE SPACES.
013700     05  FILLER                   PIC X(08) VALUE 'NAME'.
013800     05  FILLER                   PIC X(26) VALUE SPACES.
013900     05  FILLER                   PIC X(12) VALUE 'TOTAL HOURS'.
014000     05  FILLER                   PIC X(66) VALUE SPACES.
014100 01  DET1.
014200     05  FILLER                   PIC X(04) VALUE SPACES.
014300     05  DT-DOCENTE               PIC X(08).
014400     05  FILLER                   PIC X(08) VALUE SPACES.
014500     05  DT-NOME                  PIC X(30).
014600     05  FILLER                   PIC X(08) VALUE SPACES.
014700     05  DT-HORAS                 PIC ZZZ9.
014800     05  FILLER                   PIC X(74) VALUE SPACES.
014900 01  TRAIL1.
015000     05  FILLER                   PIC X(25) VALUE
015100         'TOTAL HOURS ALL STAFF: '.
015200     05  TR-TOTAL                 PIC ZZZZZ9.
015300     05  FILLER                   PIC X(102) VALUE SPACES.
015400 PROCEDURE DIVISION.
015500 0010-PRINCIPAL.
015600     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
015700     PERFORM 0150-CARREGA-TABELAS
015800         THRU 0150-CARREGA-TABELAS-EXIT.
015900     PERFORM 0160-ACUMULA-HORAS THRU 0160-ACUMULA-HORAS-EXIT.
016000     OPEN OUTPUT ARQ-RELAT.
016100     WRITE REG-RELATO FROM CAB1 AFTER ADVANCING TOP-OF-FORM.
016200     WRITE REG-RELATO FROM CAB2 AFTER ADVANCING 2.
016300     PERFORM 0200-IMPRIME-DOCENTE THRU 0200-IMPRIME-DOCENTE-EXIT
016400         VARYING IX-DOC FROM 1 BY 1 UNTIL IX-DOC > WS-QTD-DOC.
016500     PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT.
016600     CLOSE ARQ-RELAT.
016700     STOP RUN.
016800*-----------------------------------------------------------*
016900* ABERTURA DE ARQUIVOS DE ENTRADA                            *
017000*-----------------------------------------------------------*
017100 0100-ABRE-ARQUIVOS.
017200     OPEN INPUT ARQ-USUARIOS.
017300     OPEN INPUT ARQ-HORARIOS.
017400 0100-ABRE-ARQUIVOS-EXIT.
017500     EXIT.
017600*-----------------------------------------------------------*
017700* CARGA DA TABELA DE DOCENTES (PAPEL = LECTURER) E DE         *
017800* HORARIOS. O PAPEL E COMPARADO DE FORMA INSENSIVEL A CAIXA.  *
017900*-----------------------------------------------------------*
018000 0150-CARREGA-TABELAS.
018100     PERFORM 0151-LE-USUARIO THRU 0151-LE-USUARIO-EXIT
018200         UNTIL WS-STATUS-USU = '10'.
018300     PERFORM 0152-LE-HORARIO THRU 0152-LE-HORARIO-EXIT
018400         UNTIL WS-STATUS-HOR = '10'.
018500     CLOSE ARQ-USUARIOS ARQ-HORARIOS.
018600 0150-CARREGA-TABELAS-EXIT.
018700     EXIT.
018800 0151-LE-USUARIO.
018900     READ ARQ-USUARIOS.
019000     IF WS-STATUS-USU = '10'
019100        GO TO 0151-LE-USUARIO-EXIT.
019200     MOVE US-PAPEL TO WS-PAPEL-TEXTO.
019300     INSPECT WS-PAPEL-MIN-R CONVERTING
019400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
019500         TO    'abcdefghijklmnopqrstuvwxyz'.
019600     IF WS-PAPEL-MIN-R (1:8) NOT = 'lecturer'
019700        GO TO 0151-LE-USUARIO-EXIT.
019800     ADD 1 TO WS-QTD-DOC.
019900     MOVE US-ID   TO WO-ID (WS-QTD-DOC).
020000     MOVE US-NOME TO WO-NOME (WS-QTD-DOC).
020100     MOVE ZERO    TO WO-HORAS (WS-QTD-DOC).
020200 0151-LE-USUARIO-EXIT.
020300     EXIT.
020400 0152-LE-HORARIO.
020500     READ ARQ-HORARIOS.
020600     IF WS-STATUS-HOR = '10'
020700        GO TO 0152-LE-HORARIO-EXIT.
020800     ADD 1 TO WS-QTD-HOR.
020900     MOVE HR-DOCENTE TO WH-DOCENTE (WS-QTD-HOR).
021000     MOVE HR-INICIO  TO WH-INICIO (WS-QTD-HOR).
021100     MOVE HR-FIM     TO WH-FIM (WS-QTD-HOR).
021200 0152-LE-HORARIO-EXIT.
021300     EXIT.
021400*-----------------------------------------------------------*
021500* SOMA, PARA CADA DOCENTE, AS HORAS INTEIRAS DE TODAS AS      *
021600* ENTRADAS EM QUE ELE LECIONA (MESMA REGRA DE DURACAO)        *
021700*-----------------------------------------------------------*
021800 0160-ACUMULA-HORAS.
021900     PERFORM 0161-PROCESSA-ENTRADA THRU 0161-PROCESSA-ENTRADA-EXIT
022000         VARYING IX-HOR FROM 1 BY 1 UNTIL IX-HOR > WS-QTD-HOR.
022100 0160-ACUMULA-HORAS-EXIT.
022200     EXIT.
022300 0161-PROCESSA-ENTRADA.
022400     PERFORM 0170-CALCULA-DURACAO THRU 0170-CALCULA-DURACAO-EXIT.
022500     PERFORM 0180-SOMA-NO-DOCENTE THRU 0180-SOMA-NO-DOCENTE-EXIT
022600         VARYING IX-DOC FROM 1 BY 1
022700         UNTIL IX-DOC > WS-QTD-DOC.
022800 0161-PROCESSA-ENTRADA-EXIT.
022900     EXIT.
023000 0170-CALCULA-DURACAO.
023100     MOVE 'S' TO WS-HORARIO-OK.
023200     MOVE ZERO TO WS-DURACAO-HORAS.
023300     IF WH-INI-HH (IX-HOR) NOT NUMERIC
023400        MOVE 'N' TO WS-HORARIO-OK.
023500     IF WH-INI-MM (IX-HOR) NOT NUMERIC
023600        MOVE 'N' TO WS-HORARIO-OK.
023700     IF WH-FIM-HH (IX-HOR) NOT NUMERIC
023800        MOVE 'N' TO WS-HORARIO-OK.
023900     IF WH-FIM-MM (IX-HOR) NOT NUMERIC
024000        MOVE 'N' TO WS-HORARIO-OK.
024100     IF NOT HORARIO-BEM-FORMADO
024200        GO TO 0170-CALCULA-DURACAO-EXIT.
024300     COMPUTE WS-MIN-INICIO = WH-INI-HH (IX-HOR) * 60
024400                           + WH-INI-MM (IX-HOR).
024500     COMPUTE WS-MIN-FIM    = WH-FIM-HH (IX-HOR) * 60
024600                           + WH-FIM-MM (IX-HOR).
024700     IF WS-MIN-FIM NOT > WS-MIN-INICIO
024800        GO TO 0170-CALCULA-DURACAO-EXIT.
024900     COMPUTE WS-DURACAO-HORAS =
025000         (WS-MIN-FIM - WS-MIN-INICIO) / 60.
025100 0170-CALCULA-DURACAO-EXIT.
025200     EXIT.
025300 0180-SOMA-NO-DOCENTE.
025400     IF WO-ID (IX-DOC) NOT = WH-DOCENTE (IX-HOR)
025500        GO TO 0180-SOMA-NO-DOCENTE-EXIT.
025600     ADD WS-DURACAO-HORAS TO WO-HORAS (IX-DOC).
025700 0180-SOMA-NO-DOCENTE-EXIT.
025800     EXIT.
025900 0200-IMPRIME-DOCENTE.
026000     MOVE SPACES TO DET1.
026100     MOVE WO-ID (IX-DOC)    TO DT-DOCENTE.
026200     MOVE WO-NOME (IX-DOC)  TO DT-NOME.
026300     MOVE WO-HORAS (IX-DOC) TO DT-HORAS.
026400     WRITE REG-RELATO FROM DET1 AFTER ADVANCING 1.
026500     ADD WO-HORAS (IX-DOC) TO WS-TOTAL-GERAL.
026600 0200-IMPRIME-DOCENTE-EXIT.
026700     EXIT.
026800 0280-ESCREVE-RODAPE.
026900     MOVE WS-TOTAL-GERAL TO TR-TOTAL.
027000     WRITE REG-RELATO FROM TRAIL1 AFTER ADVANCING 2.
027100 0280-ESCREVE-RODAPE-EXIT.
027200     EXIT.

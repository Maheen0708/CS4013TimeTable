000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HMANUT-COB.
000300 AUTHOR. E NUNES.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 04/10/1991.
000600 DATE-COMPILED. 04/10/1991.
000700 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*-----------------------------------------------------------*
000900*    SISTEMA FACAD - CONTROLE DE FACULDADE                  *
001000*    MODULO: MANUTENCAO DE HORARIOS DE AULA                 *
001100*    FINALIDADE: LE TRANSACOES DE INCLUSAO E EXCLUSAO DE     *
001200*       ENTRADA DE HORARIO, VALIDA CADA INCLUSAO CONTRA AS  *
001300*       TABELAS MESTRE E CONTRA CHOQUE DE HORARIO, E REGRAVA *
001400*       O ARQUIVO DE HORARIOS POR INTEIRO AO FINAL DO JOB.   *
001500*-----------------------------------------------------------*
001600* VRS    DATA         PROG    DESCRICAO
001700* 1.0    04/10/1991   EN      IMPLANTACAO INICIAL - SO INCLUSAO
001800* 1.0    04/10/1991   EN      VALIDANDO MODULO/SALA/DOCENTE
001900* 1.1    11/02/1991   EN      INCLUIDA EXCLUSAO POR ID DE ENTRADA
002000* 1.2    06/15/1992   MF      INCLUIDA VALIDACAO DE TURMA/SUBTURMA
002100* 1.2    06/15/1992   MF      (REGRA 5)
002200* 1.3    01/20/1993   MF      INCLUIDA VALIDACAO DE TIPO DE SESSAO
002300* 1.3    01/20/1993   MF      (REGRA 6) - VALORES ACEITOS FIXADOS
002400* 1.4    09/09/1994   JA      INCLUIDA VALIDACAO INICIO < FIM
002500* 1.4    09/09/1994   JA      (REGRA 7)
002600* 1.5    03/17/1995   JA      INCLUIDO TESTE DE CHOQUE DE HORARIO
002700* 1.5    03/17/1995   JA      CONTRA SALA/DOCENTE/TURMA (REGRA 8)
002800* 1.6    02/12/1996   RC      CORRIGIDO CHOQUE QUANDO FIM = INICIO
002900* 1.6    02/12/1996   RC      DA OUTRA ENTRADA (NAO E CHOQUE)
003000* 1.7    08/04/1997   RC      REJEITA PAPEL DE DOCENTE INVALIDO
003100* 1.7    08/04/1997   RC      NA VALIDACAO DE DOCENTE (REGRA 4)
003200* 1.8    11/23/1998   JK      AJUSTE ANO 2000 - NENHUM CAMPO DE
003300* 1.8    11/23/1998   JK      DATA COM 2 DIGITOS NESTE MODULO
003400* 1.8    12/07/1999   JK      REVISAO GERAL PARA VIRADA DO ANO
003500* 1.9    05/19/2001   MF      MENSAGENS DE REJEICAO PADRONIZADAS
003600* 1.9    05/19/2001   MF      NO RELATORIO DE MANUTENCAO
003700* 2.0    03/08/2003   MF      REESCRITO PARA ARQUIVOS SEQUENCIAIS
003800* 2.0    03/08/2003   MF      (TABELAS EM MEMORIA) - FIM DO ISAM
003900*-----------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ARQ-USUARIOS ASSIGN TO USUARIOS
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-STATUS-USU.
004900     SELECT ARQ-SALAS    ASSIGN TO SALAS
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-STATUS-SAL.
005200     SELECT ARQ-DISCIPLI ASSIGN TO DISCIPLI
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-STATUS-DIS.
005500     SELECT ARQ-TURMAS   ASSIGN TO TURMAS
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS WS-STATUS-TUR.
005800     SELECT ARQ-SUBTURMA ASSIGN TO SUBTURMA
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS WS-STATUS-SUB.
006100     SELECT ARQ-HORARIOS ASSIGN TO HORARIOS
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS WS-STATUS-HOR.
006400     SELECT ARQ-MANUT    ASSIGN TO MANUT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS WS-STATUS-MAN.
006700     SELECT ARQ-RELAT    ASSIGN TO RELAT
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WS-STATUS-REL.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  ARQ-USUARIOS
007300     LABEL RECORD STANDARD
007400     RECORD CONTAINS 84 CHARACTERS.
007500 01  REG-USUARIO.
007600     05  US-ID                    PIC X(08).
007700     05  US-NOME                  PIC X(30).
007800     05  US-PAPEL                 PIC X(10).
007900     05  US-SENHA                 PIC X(20).
008000     05  US-ANO-PROG              PIC X(12).
008100     05  FILLER                   PIC X(04).
008200 FD  ARQ-SALAS
008300     LABEL RECORD STANDARD
008400     RECORD CONTAINS 56 CHARACTERS.
008500 01  REG-SALA.
008600     05  SL-ID                    PIC X(08).
008700     05  SL-NOME                  PIC X(30).
008800     05  SL-TIPO                  PIC X(10).
008900     05  SL-CAPACIDADE            PIC 9(04).
009000     05  FILLER                   PIC X(04).
009100 FD  ARQ-DISCIPLI
009200     LABEL RECORD STANDARD
009300     RECORD CONTAINS 88 CHARACTERS.
009400 01  REG-DISCIPLINA.
009500     05  DS-CODIGO                PIC X(08).
009600     05  DS-NOME                  PIC X(30).
009700     05  DS-HORAS-AULA            PIC 9(02).
009800     05  DS-HORAS-TUT             PIC 9(02).
009900     05  DS-HORAS-LAB             PIC 9(02).
010000     05  DS-DOCENTES OCCURS 5 TIMES
010100                                  PIC X(08).
010200     05  FILLER                   PIC X(04).
010300 FD  ARQ-TURMAS
010400     LABEL RECORD STANDARD
010500     RECORD CONTAINS 25 CHARACTERS.
010600 01  REG-TURMA.
010700     05  TU-ID                    PIC X(08).
010800     05  TU-CURSO                 PIC X(08).
010900     05  TU-ANO                   PIC 9(01).
011000     05  TU-QTD-ALUNOS            PIC 9(04).
011100     05  FILLER                   PIC X(04).
011200 FD  ARQ-SUBTURMA
011300     LABEL RECORD STANDARD
011400     RECORD CONTAINS 24 CHARACTERS.
011500 01  REG-SUBTURMA.
011600     05  SB-ID                    PIC X(08).
011700     05  SB-TURMA-PAI             PIC X(08).
011800     05  SB-QTD-ALUNOS            PIC 9(04).
011900     05  FILLER                   PIC X(04).
012000 FD  ARQ-HORARIOS
012100     LABEL RECORD STANDARD
012200     RECORD CONTAINS 73 CHARACTERS.
012300 01  REG-HORARIO.
012400     05  HR-ID                    PIC X(08).
012500     05  HR-DISCIPLINA            PIC X(08).
012600     05  HR-TIPO-SESSAO           PIC X(10).
012700     05  HR-TURMA                 PIC X(08).
012800     05  HR-SALA                  PIC X(08).
012900     05  HR-DOCENTE               PIC X(08).
013000     05  HR-DIA                   PIC X(09).
013100     05  HR-INICIO                PIC X(05).
013200     05  HR-FIM                   PIC X(05).
013300     05  FILLER                   PIC X(04).
013400*    TRANSACAO DE MANUTENCAO - INCLUSAO (ACA=ADD) OU
013500*    EXCLUSAO (ACA=DEL, SO O CAMPO MT-ID E SIGNIFICATIVO).
013600 FD  ARQ-MANUT
013700     LABEL RECORD STANDARD
013800     RECORD CONTAINS 80 CHARACTERS.
013900 01  REG-MANUT.
014000     05  MT-ACAO                  PIC X(03).
014100     05  MT-ID                    PIC X(08).
014200     05  MT-DISCIPLINA            PIC X(08).
014300     05  MT-TIPO-SESSAO           PIC X(10).
014400     05  MT-TURMA                 PIC X(08).
014500     05  MT-SALA                  PIC X(08).
014600     05  MT-DOCENTE               PIC X(08).
014700     05  MT-DIA                   PIC X(09).
014800     05  MT-INICIO                PIC X(05).
014900     05  MT-FIM                   PIC X(05).
015000     05  FILLER                   PIC X(02).
015100 01  REG-MANUT-R REDEFINES REG-MANUT.
015200     05  MR-CAMPOS-R              PIC X(78).
015300     05  FILLER                   PIC X(02).
015400 FD  ARQ-RELAT
015500     LABEL RECORD OMITTED
015600     RECORD CONTAINS 132 CHARACTERS.
015700 01  REG-RELATO                   PIC X(132).
015800 WORKING-STORAGE SECTION.
015900 77  WS-STATUS-USU                PIC X(02) VALUE SPACES.
016000 77  WS-STATUS-SAL                PIC X(02) VALUE SPACES.
016100 77  WS-STATUS-DIS                PIC X(02) VALUE SPACES.
016200 77  WS-STATUS-TUR                PIC X(02) VALUE SPACES.
016300 77  WS-STATUS-SUB                PIC X(02) VALUE SPACES.
016400 77  WS-STATUS-HOR                PIC X(02) VALUE SPACES.
016500 77  WS-STATUS-MAN                PIC X(02) VALUE SPACES.
016600 77  WS-STATUS-REL                PIC X(02) VALUE SPACES.
016700 01  WS-TABELA-USUARIOS.
016800     05  WS-QTD-USU               PIC 9(04) COMP VALUE ZERO.
016900     05  WS-USUARIO OCCURS 200 TIMES
017000                                  INDEXED BY IX-USU.
017100         10  WU-ID                PIC X(08).
017200         10  WU-NOME              PIC X(30).
017300         10  WU-PAPEL             PIC X(10).
017400     05  FILLER                   PIC X(04).
017500 01  WS-TABELA-SALAS.
017600     05  WS-QTD-SAL               PIC 9(04) COMP VALUE ZERO.
017700     05  WS-SALA OCCURS 100 TIMES
017800                                  INDEXED BY IX-SAL.
017900         10  WL-ID                PIC X(08).
018000     05  FILLER                   PIC X(04).
018100 01  WS-TABELA-DISCIPLINAS.
018200     05  WS-QTD-DIS               PIC 9(04) COMP VALUE ZERO.
018300     05  WS-DISCIPLINA OCCURS 150 TIMES
018400                                  INDEXED BY IX-DIS.
018500         10  WD-CODIGO            PIC X(08).
018600     05  FILLER                   PIC X(04).
018700 01  WS-TABELA-TURMAS.
018800     05  WS-QTD-TUR               PIC 9(04) COMP VALUE ZERO.
018900     05  WS-TURMA OCCURS 300 TIMES
019000                                  INDEXED BY IX-TUR.
019100         10  WT-ID                PIC X(08).
019200     05  FILLER                   PIC X(04).
019300 01  WS-TABELA-SUBTURMAS.
019400     05  WS-QTD-SUB               PIC 9(04) COMP VALUE ZERO.
019500     05  WS-SUBTURMA OCCURS 300 TIMES
019600                                  INDEXED BY IX-SUB.
019700         10  WS-SUB-ID            PIC X(08).
019800     05  FILLER                   PIC X(04).
019900 01  WS-TABELA-HORARIOS.
020000     05  WS-QTD-HOR               PIC 9(04) COMP VALUE ZERO.
020100     05  WS-HORARIO OCCURS 2000 TIMES
020200                                  INDEXED BY IX-HOR.
020300         10  WH-ID                PIC X(08).
020400         10  WH-DISCIPLINA        PIC X(08).
020500         10  WH-TIPO-SESSAO       PIC X(10).
020600         10  WH-TURMA             PIC X(08).
020700         10  WH-SALA              PIC X(08).
020800         10  WH-DOCENTE           PIC X(08).
020900         10  WH-DIA               PIC X(09).
021000         10  WH-INICIO            PIC X(05).
021100         10  WH-FIM               PIC X(05).
021200     05  FILLER                   PIC X(04).
021300 01  WS-PAPEL-MIN.
021400     05  WS-PAPEL-TEXTO           PIC X(10).
021500 01  WS-PAPEL-MIN-R REDEFINES WS-PAPEL-MIN
021600                                  PIC X(10).
021700 01  WS-SESSAO-MIN.
021800     05  WS-SESSAO-TEXTO          PIC X(10).
021900 01  WS-SESSAO-MIN-R REDEFINES WS-SESSAO-MIN
022000                                  PIC X(10).
022100 01  WS-AREAS-DE-TRABALHO.
022200     05  WS-I                     PIC 9(04) COMP VALUE ZERO.
022300     05  WS-CONT-ACEITAS          PIC 9(06) COMP VALUE ZERO.
022400     05  WS-CONT-REJEITADAS       PIC 9(06) COMP VALUE ZERO.
022500     05  WS-CONT-REMOVIDAS        PIC 9(06) COMP VALUE ZERO.
022600     05  WS-HORARIO-VALIDO        PIC X(01) VALUE 'S'.
022700         88  ENTRADA-VALIDA       VALUE 'S'.
022800     05  WS-ACHOU                 PIC X(01) VALUE 'N'.
022900         88  ACHOU-SIM            VALUE 'S'.
023000     05  WS-MENSAGEM              PIC X(60) VALUE SPACES.
023100     05  WS-GRUPO-OK              PIC X(01) VALUE 'N'.
023200         88  GRUPO-OK-SIM         VALUE 'S'.
023300     05  FILLER                   PIC X(04).
023400 01  CAB1.
023500     05  FILLER                   PIC X(10) VALUE SPACES.
023600     05  FILLER                   PIC X(44) VALUE
023700         'SISTEMA FACAD - MANUTENCAO DE HORARIOS'.
023800     05  FILLER                   PIC X(78) VALUE SPACES.
023900 01  DET-RESULTADO.
024000     05  DR-ACAO                  PIC X(03).
024100     05  FILLER                   PIC X(02) VALUE SPACES.
024200     05  DR-ID                    PIC X(08).
024300     05  FILLER                   PIC X(02) VALUE SPACES.
024400     05  DR-STATUS                PIC X(08).
024500     05  FILLER                   PIC X(02) VALUE SPACES.
024600     05  DR-MENSAGEM              PIC X(60).
024700     05  FILLER                   PIC X(47) VALUE SPACES.
024800 01  TRAIL1.
024900     05  FILLER                   PIC X(25) VALUE
025000         'ENTRIES ADDED......: '.
025100     05  TR-ACEITAS               PIC ZZZZZ9.
025200     05  FILLER                   PIC X(82) VALUE SPACES.
025300 01  TRAIL2.
025400     05  FILLER                   PIC X(25) VALUE
025500         'ENTRIES REJECTED...: '.
025600     05  TR-REJEITADAS            PIC ZZZZZ9.
025700     05  FILLER                   PIC X(82) VALUE SPACES.
025800 01  TRAIL3.
025900     05  FILLER                   PIC X(25) VALUE
026000         'ENTRIES REMOVED....: '.
026100     05  TR-REMOVIDAS             PIC ZZZZZ9.
026200     05  FILLER                   PIC X(82) VALUE SPACES.
026300 PROCEDURE DIVISION.
026400 0010-PRINCIPAL.
026500     PERFORM 0100-ABRE-ENTRADA THRU 0100-ABRE-ENTRADA-EXIT.
026600     PERFORM 0150-CARREGA-TABELAS
026700         THRU 0150-CARREGA-TABELAS-EXIT.
026800     OPEN OUTPUT ARQ-RELAT.
026900     WRITE REG-RELATO FROM CAB1 AFTER ADVANCING TOP-OF-FORM.
027000     OPEN INPUT ARQ-MANUT.
027100     READ ARQ-MANUT.
027200     PERFORM 0200-PROCESSA-MANUT THRU 0200-PROCESSA-MANUT-EXIT
027300         UNTIL WS-STATUS-MAN = '10'.
027400     CLOSE ARQ-MANUT.
027500     PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT.
027600     CLOSE ARQ-RELAT.
027700     PERFORM 0900-GRAVA-HORARIOS THRU 0900-GRAVA-HORARIOS-EXIT.
027800     STOP RUN.
027900*-----------------------------------------------------------*
028000* ABERTURA DOS ARQUIVOS-MESTRE E DO ARQUIVO DE HORARIOS      *
028100*-----------------------------------------------------------*
028200 0100-ABRE-ENTRADA.
028300     OPEN INPUT ARQ-USUARIOS.
028400     OPEN INPUT ARQ-SALAS.
028500     OPEN INPUT ARQ-DISCIPLI.
028600     OPEN INPUT ARQ-TURMAS.
028700     OPEN INPUT ARQ-SUBTURMA.
028800     OPEN INPUT ARQ-HORARIOS.
028900 0100-ABRE-ENTRADA-EXIT.
029000     EXIT.
029100 0150-CARREGA-TABELAS.
029200     PERFORM 0151-LE-USUARIO THRU 0151-LE-USUARIO-EXIT
029300         UNTIL WS-STATUS-USU = '10'.
029400     PERFORM 0152-LE-SALA THRU 0152-LE-SALA-EXIT
029500         UNTIL WS-STATUS-SAL = '10'.
029600     PERFORM 0153-LE-DISCIPLI THRU 0153-LE-DISCIPLI-EXIT
029700         UNTIL WS-STATUS-DIS = '10'.
029800     PERFORM 0154-LE-TURMA THRU 0154-LE-TURMA-EXIT
029900         UNTIL WS-STATUS-TUR = '10'.
030000     PERFORM 0155-LE-SUBTURMA THRU 0155-LE-SUBTURMA-EXIT
030100         UNTIL WS-STATUS-SUB = '10'.
030200     PERFORM 0156-LE-HORARIO THRU 0156-LE-HORARIO-EXIT
030300         UNTIL WS-STATUS-HOR = '10'.
030400     CLOSE ARQ-USUARIOS ARQ-SALAS ARQ-DISCIPLI ARQ-TURMAS
030500           ARQ-SUBTURMA ARQ-HORARIOS.
030600 0150-CARREGA-TABELAS-EXIT.
030700     EXIT.
030800 0151-LE-USUARIO.
030900     READ ARQ-USUARIOS.
031000     IF WS-STATUS-USU = '10'
031100        GO TO 0151-LE-USUARIO-EXIT.
031200     ADD 1 TO WS-QTD-USU.
031300     MOVE US-ID    TO WU-ID (WS-QTD-USU).
031400     MOVE US-NOME  TO WU-NOME (WS-QTD-USU).
031500     MOVE US-PAPEL TO WU-PAPEL (WS-QTD-USU).
031600 0151-LE-USUARIO-EXIT.
031700     EXIT.
031800 0152-LE-SALA.
031900     READ ARQ-SALAS.
032000     IF WS-STATUS-SAL = '10'
032100        GO TO 0152-LE-SALA-EXIT.
032200     ADD 1 TO WS-QTD-SAL.
032300     MOVE SL-ID TO WL-ID (WS-QTD-SAL).
032400 0152-LE-SALA-EXIT.
032500     EXIT.
032600 0153-LE-DISCIPLI.
032700     READ ARQ-DISCIPLI.
032800     IF WS-STATUS-DIS = '10'
032900        GO TO 0153-LE-DISCIPLI-EXIT.
033000     ADD 1 TO WS-QTD-DIS.
033100     MOVE DS-CODIGO TO WD-CODIGO (WS-QTD-DIS).
033200 0153-LE-DISCIPLI-EXIT.
033300     EXIT.
033400 0154-LE-TURMA.
033500     READ ARQ-TURMAS.
033600     IF WS-STATUS-TUR = '10'
033700        GO TO 0154-LE-TURMA-EXIT.
033800     ADD 1 TO WS-QTD-TUR.
033900     MOVE TU-ID TO WT-ID (WS-QTD-TUR).
034000 0154-LE-TURMA-EXIT.
034100     EXIT.
034200 0155-LE-SUBTURMA.
034300     READ ARQ-SUBTURMA.
034400     IF WS-STATUS-SUB = '10'
034500        GO TO 0155-LE-SUBTURMA-EXIT.
034600     ADD 1 TO WS-QTD-SUB.
034700     MOVE SB-ID TO WS-SUB-ID (WS-QTD-SUB).
034800 0155-LE-SUBTURMA-EXIT.
034900     EXIT.
035000 0156-LE-HORARIO.
035100     READ ARQ-HORARIOS.
035200     IF WS-STATUS-HOR = '10'
035300        GO TO 0156-LE-HORARIO-EXIT.
035400     ADD 1 TO WS-QTD-HOR.
035500     MOVE HR-ID          TO WH-ID (WS-QTD-HOR).
035600     MOVE HR-DISCIPLINA  TO WH-DISCIPLINA (WS-QTD-HOR).
035700     MOVE HR-TIPO-SESSAO TO WH-TIPO-SESSAO (WS-QTD-HOR).
035800     MOVE HR-TURMA       TO WH-TURMA (WS-QTD-HOR).
035900     MOVE HR-SALA        TO WH-SALA (WS-QTD-HOR).
036000     MOVE HR-DOCENTE     TO WH-DOCENTE (WS-QTD-HOR).
036100     MOVE HR-DIA         TO WH-DIA (WS-QTD-HOR).
036200     MOVE HR-INICIO      TO WH-INICIO (WS-QTD-HOR).
036300     MOVE HR-FIM         TO WH-FIM (WS-QTD-HOR).
036400 0156-LE-HORARIO-EXIT.
036500     EXIT.
036600*-----------------------------------------------------------*
036700* UMA TRANSACAO DE MANUTENCAO POR REGISTRO                   *
036800*-----------------------------------------------------------*
036900 0200-PROCESSA-MANUT.
037000     IF MT-ACAO = 'ADD'
037100        PERFORM 0300-INCLUI-ENTRADA THRU 0300-INCLUI-ENTRADA-EXIT
037200        GO TO 0290-LE-PROXIMO.
037300     IF MT-ACAO = 'DEL'
037400        PERFORM 0400-REMOVE-ENTRADA THRU 0400-REMOVE-ENTRADA-EXIT
037500        GO TO 0290-LE-PROXIMO.
037600     MOVE SPACES TO DET-RESULTADO.
037700     MOVE MT-ACAO TO DR-ACAO.
037800     MOVE MT-ID   TO DR-ID.
037900     MOVE 'REJECTED' TO DR-STATUS.
038000     MOVE 'UNKNOWN MAINTENANCE ACTION CODE' TO DR-MENSAGEM.
038100     WRITE REG-RELATO FROM DET-RESULTADO AFTER ADVANCING 1.
038200     ADD 1 TO WS-CONT-REJEITADAS.
038300 0290-LE-PROXIMO.
038400     READ ARQ-MANUT.
038500 0200-PROCESSA-MANUT-EXIT.
038600     EXIT.
038700*-----------------------------------------------------------*
038800* INCLUSAO - VALIDACOES 1 A 8 DO MANUAL DE NORMAS, NESSA ORDEM*
038900*-----------------------------------------------------------*
039000 0300-INCLUI-ENTRADA.
039100     MOVE 'S' TO WS-HORARIO-VALIDO.
039200     MOVE SPACES TO WS-MENSAGEM.
039300     PERFORM 0310-REGRA-1-ID-UNICO THRU 0310-REGRA-1-ID-UNICO-EXIT.
039400     IF NOT ENTRADA-VALIDA
039500        GO TO 0390-GRAVA-RESULTADO.
039600     PERFORM 0320-REGRA-2-MODULO THRU 0320-REGRA-2-MODULO-EXIT.
039700     IF NOT ENTRADA-VALIDA
039800        GO TO 0390-GRAVA-RESULTADO.
039900     PERFORM 0330-REGRA-3-SALA THRU 0330-REGRA-3-SALA-EXIT.
040000     IF NOT ENTRADA-VALIDA
040100        GO TO 0390-GRAVA-RESULTADO.
040200     PERFORM 0340-REGRA-4-DOCENTE THRU 0340-REGRA-4-DOCENTE-EXIT.
040300     IF NOT ENTRADA-VALIDA
040400        GO TO 0390-GRAVA-RESULTADO.
040500     PERFORM 0350-REGRA-5-TURMA THRU 0350-REGRA-5-TURMA-EXIT.
040600     IF NOT ENTRADA-VALIDA
040700        GO TO 0390-GRAVA-RESULTADO.
040800     PERFORM 0360-REGRA-6-SESSAO THRU 0360-REGRA-6-SESSAO-EXIT.
040900     IF NOT ENTRADA-VALIDA
041000        GO TO 0390-GRAVA-RESULTADO.
041100     PERFORM 0370-REGRA-7-HORARIO THRU 0370-REGRA-7-HORARIO-EXIT.
041200     IF NOT ENTRADA-VALIDA
041300        GO TO 0390-GRAVA-RESULTADO.
041400     PERFORM 0380-REGRA-8-CHOQUE THRU 0380-REGRA-8-CHOQUE-EXIT.
041500     IF NOT ENTRADA-VALIDA
041600        GO TO 0390-GRAVA-RESULTADO.
041700     ADD 1 TO WS-QTD-HOR.
041800     MOVE MT-ID           TO WH-ID (WS-QTD-HOR).
041900     MOVE MT-DISCIPLINA   TO WH-DISCIPLINA (WS-QTD-HOR).
042000     MOVE MT-TIPO-SESSAO  TO WH-TIPO-SESSAO (WS-QTD-HOR).
042100     MOVE MT-TURMA        TO WH-TURMA (WS-QTD-HOR).
042200     MOVE MT-SALA         TO WH-SALA (WS-QTD-HOR).
042300     MOVE MT-DOCENTE      TO WH-DOCENTE (WS-QTD-HOR).
042400     MOVE MT-DIA          TO WH-DIA (WS-QTD-HOR).
042500     MOVE MT-INICIO       TO WH-INICIO (WS-QTD-HOR).
042600     MOVE MT-FIM          TO WH-FIM (WS-QTD-HOR).
042700     MOVE 'ENTRY ACCEPTED' TO WS-MENSAGEM.
042800 0390-GRAVA-RESULTADO.
042900     MOVE SPACES TO DET-RESULTADO.
043000     MOVE MT-ACAO TO DR-ACAO.
043100     MOVE MT-ID   TO DR-ID.
043200     MOVE WS-MENSAGEM TO DR-MENSAGEM.
043300     IF ENTRADA-VALIDA
043400        MOVE 'ACCEPTED' TO DR-STATUS
043500        ADD 1 TO WS-CONT-ACEITAS
043600     ELSE
043700        MOVE 'REJECTED' TO DR-STATUS
043800        ADD 1 TO WS-CONT-REJEITADAS.
043900     WRITE REG-RELATO FROM DET-RESULTADO AFTER ADVANCING 1.
044000 0300-INCLUI-ENTRADA-EXIT.
044100     EXIT.
044200 0310-REGRA-1-ID-UNICO.
044300     IF MT-ID = SPACES
044400        MOVE 'N' TO WS-HORARIO-VALIDO
044500        MOVE 'ENTRY ID IS BLANK' TO WS-MENSAGEM
044600        GO TO 0310-REGRA-1-ID-UNICO-EXIT.
044700     MOVE 'N' TO WS-ACHOU.
044800     PERFORM 0311-TESTA-ID-EXISTENTE
044900         THRU 0311-TESTA-ID-EXISTENTE-EXIT
045000         VARYING IX-HOR FROM 1 BY 1
045100         UNTIL IX-HOR > WS-QTD-HOR OR ACHOU-SIM.
045200     IF ACHOU-SIM
045300        MOVE 'N' TO WS-HORARIO-VALIDO
045400        MOVE 'ENTRY ID ALREADY EXISTS' TO WS-MENSAGEM.
045500 0310-REGRA-1-ID-UNICO-EXIT.
045600     EXIT.
045700 0311-TESTA-ID-EXISTENTE.
045800     IF WH-ID (IX-HOR) = MT-ID
045900        MOVE 'S' TO WS-ACHOU.
046000 0311-TESTA-ID-EXISTENTE-EXIT.
046100     EXIT.
046200 0320-REGRA-2-MODULO.
046300     MOVE 'N' TO WS-ACHOU.
046400     PERFORM 0321-TESTA-MODULO THRU 0321-TESTA-MODULO-EXIT
046500         VARYING IX-DIS FROM 1 BY 1
046600         UNTIL IX-DIS > WS-QTD-DIS OR ACHOU-SIM.
046700     IF NOT ACHOU-SIM
046800        MOVE 'N' TO WS-HORARIO-VALIDO
046900        MOVE 'MODULE CODE NOT FOUND' TO WS-MENSAGEM.
047000 0320-REGRA-2-MODULO-EXIT.
047100     EXIT.
047200 0321-TESTA-MODULO.
047300     IF WD-CODIGO (IX-DIS) = MT-DISCIPLINA
047400        MOVE 'S' TO WS-ACHOU.
047500 0321-TESTA-MODULO-EXIT.
047600     EXIT.
047700 0330-REGRA-3-SALA.
047800     MOVE 'N' TO WS-ACHOU.
047900     PERFORM 0331-TESTA-SALA THRU 0331-TESTA-SALA-EXIT
048000         VARYING IX-SAL FROM 1 BY 1
048100         UNTIL IX-SAL > WS-QTD-SAL OR ACHOU-SIM.
048200     IF NOT ACHOU-SIM
048300        MOVE 'N' TO WS-HORARIO-VALIDO
048400        MOVE 'ROOM NOT FOUND' TO WS-MENSAGEM.
048500 0330-REGRA-3-SALA-EXIT.
048600     EXIT.
048700 0331-TESTA-SALA.
048800     IF WL-ID (IX-SAL) = MT-SALA
048900        MOVE 'S' TO WS-ACHOU.
049000 0331-TESTA-SALA-EXIT.
049100     EXIT.
049200 0340-REGRA-4-DOCENTE.
049300     MOVE 'N' TO WS-ACHOU.
049400     PERFORM 0341-TESTA-DOCENTE THRU 0341-TESTA-DOCENTE-EXIT
049500         VARYING IX-USU FROM 1 BY 1
049600         UNTIL IX-USU > WS-QTD-USU OR ACHOU-SIM.
049700     IF NOT ACHOU-SIM
049800        MOVE 'N' TO WS-HORARIO-VALIDO
049900        MOVE 'LECTURER NOT FOUND OR WRONG ROLE' TO WS-MENSAGEM.
050000 0340-REGRA-4-DOCENTE-EXIT.
050100     EXIT.
050200 0341-TESTA-DOCENTE.
050300     IF WU-ID (IX-USU) NOT = MT-DOCENTE
050400        GO TO 0341-TESTA-DOCENTE-EXIT.
050500     MOVE WU-PAPEL (IX-USU) TO WS-PAPEL-TEXTO.
050600     INSPECT WS-PAPEL-MIN-R CONVERTING
050700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
050800         TO    'abcdefghijklmnopqrstuvwxyz'.
050900     IF WS-PAPEL-MIN-R (1:8) = 'lecturer'
051000        MOVE 'S' TO WS-ACHOU.
051100 0341-TESTA-DOCENTE-EXIT.
051200     EXIT.
051300 0350-REGRA-5-TURMA.
051400     MOVE 'N' TO WS-GRUPO-OK.
051500     PERFORM 0351-TESTA-TURMA THRU 0351-TESTA-TURMA-EXIT
051600         VARYING IX-TUR FROM 1 BY 1
051700         UNTIL IX-TUR > WS-QTD-TUR OR GRUPO-OK-SIM.
051800     IF NOT GRUPO-OK-SIM
051900        PERFORM 0352-TESTA-SUBTURMA THRU 0352-TESTA-SUBTURMA-EXIT
052000            VARYING IX-SUB FROM 1 BY 1
052100            UNTIL IX-SUB > WS-QTD-SUB OR GRUPO-OK-SIM.
052200     IF NOT GRUPO-OK-SIM
052300        MOVE 'N' TO WS-HORARIO-VALIDO
052400        MOVE 'GROUP OR SUBGROUP NOT FOUND' TO WS-MENSAGEM.
052500 0350-REGRA-5-TURMA-EXIT.
052600     EXIT.
052700 0351-TESTA-TURMA.
052800     IF WT-ID (IX-TUR) = MT-TURMA
052900        MOVE 'S' TO WS-GRUPO-OK.
053000 0351-TESTA-TURMA-EXIT.
053100     EXIT.
053200 0352-TESTA-SUBTURMA.
053300     IF WS-SUB-ID (IX-SUB) = MT-TURMA
053400        MOVE 'S' TO WS-GRUPO-OK.
053500 0352-TESTA-SUBTURMA-EXIT.
053600     EXIT.
053700 0360-REGRA-6-SESSAO.
053800     MOVE MT-TIPO-SESSAO TO WS-SESSAO-TEXTO.
053900     INSPECT WS-SESSAO-MIN-R CONVERTING
054000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054100         TO    'abcdefghijklmnopqrstuvwxyz'.
054200     IF WS-SESSAO-MIN-R (1:7)  = 'lecture'
054300        GO TO 0360-REGRA-6-SESSAO-EXIT.
054400     IF WS-SESSAO-MIN-R (1:8)  = 'tutorial'
054500        GO TO 0360-REGRA-6-SESSAO-EXIT.
054600     IF WS-SESSAO-MIN-R (1:3)  = 'lab'
054700        GO TO 0360-REGRA-6-SESSAO-EXIT.
054800     MOVE 'N' TO WS-HORARIO-VALIDO.
054900     MOVE 'INVALID SESSION TYPE' TO WS-MENSAGEM.
055000 0360-REGRA-6-SESSAO-EXIT.
055100     EXIT.
055200 0370-REGRA-7-HORARIO.
055300     IF MT-INICIO < MT-FIM
055400        GO TO 0370-REGRA-7-HORARIO-EXIT.
055500     MOVE 'N' TO WS-HORARIO-VALIDO.
055600     MOVE 'START TIME NOT BEFORE END TIME' TO WS-MENSAGEM.
055700 0370-REGRA-7-HORARIO-EXIT.
055800     EXIT.
055900*-----------------------------------------------------------*
056000* REGRA 8 - A NOVA ENTRADA NAO PODE SE SOBREPOR A NENHUMA    *
056100* ENTRADA EXISTENTE QUE COMPARTILHE SALA, DOCENTE OU TURMA.  *
056200*-----------------------------------------------------------*
056300 0380-REGRA-8-CHOQUE.
056400     PERFORM 0381-TESTA-CHOQUE THRU 0381-TESTA-CHOQUE-EXIT
056500         VARYING IX-HOR FROM 1 BY 1
056600         UNTIL IX-HOR > WS-QTD-HOR OR NOT ENTRADA-VALIDA.
056700 0380-REGRA-8-CHOQUE-EXIT.
056800     EXIT.
056900 0381-TESTA-CHOQUE.
057000     IF WH-DIA (IX-HOR) NOT = MT-DIA
057100        GO TO 0381-TESTA-CHOQUE-EXIT.
057200     IF MT-INICIO NOT < WH-FIM (IX-HOR)
057300        GO TO 0381-TESTA-CHOQUE-EXIT.
057400     IF WH-INICIO (IX-HOR) NOT < MT-FIM
057500        GO TO 0381-TESTA-CHOQUE-EXIT.
057600*    AS FAIXAS SE SOBREPOEM - VERIFICA SE PARTILHAM RECURSO
057700     IF WH-SALA (IX-HOR) = MT-SALA
057800        MOVE 'N' TO WS-HORARIO-VALIDO
057900        MOVE 'OVERLAPS AN EXISTING ENTRY IN THE SAME ROOM'
058000             TO WS-MENSAGEM
058100        GO TO 0381-TESTA-CHOQUE-EXIT.
058200     IF WH-DOCENTE (IX-HOR) = MT-DOCENTE
058300        MOVE 'N' TO WS-HORARIO-VALIDO
058400        MOVE 'OVERLAPS AN EXISTING ENTRY FOR THE SAME LECTURER'
058500             TO WS-MENSAGEM
058600        GO TO 0381-TESTA-CHOQUE-EXIT.
058700     IF WH-TURMA (IX-HOR) = MT-TURMA
058800        MOVE 'N' TO WS-HORARIO-VALIDO
058900        MOVE 'OVERLAPS AN EXISTING ENTRY FOR THE SAME GROUP'
059000             TO WS-MENSAGEM.
059100 0381-TESTA-CHOQUE-EXIT.
059200     EXIT.
059300*-----------------------------------------------------------*
059400* EXCLUSAO POR ID DE ENTRADA - DESLOCA AS SEGUINTES UMA      *
059500* POSICAO PARA TRAS NA TABELA EM MEMORIA.                    *
059600*-----------------------------------------------------------*
059700 0400-REMOVE-ENTRADA.
059800     MOVE 'N' TO WS-ACHOU.
059900     MOVE ZERO TO WS-I.
060000     PERFORM 0410-ACHA-POSICAO THRU 0410-ACHA-POSICAO-EXIT
060100         VARYING IX-HOR FROM 1 BY 1
060200         UNTIL IX-HOR > WS-QTD-HOR OR ACHOU-SIM.
060300     MOVE SPACES TO DET-RESULTADO.
060400     MOVE MT-ACAO TO DR-ACAO.
060500     MOVE MT-ID   TO DR-ID.
060600     IF NOT ACHOU-SIM
060700        MOVE 'REJECTED' TO DR-STATUS
060800        MOVE 'ENTRY ID NOT FOUND' TO DR-MENSAGEM
060900        ADD 1 TO WS-CONT-REJEITADAS
061000        GO TO 0490-ESCREVE.
061100     PERFORM 0420-DESLOCA-TABELA THRU 0420-DESLOCA-TABELA-EXIT
061200         VARYING IX-HOR FROM WS-I BY 1
061300         UNTIL IX-HOR > WS-QTD-HOR - 1.
061400     SUBTRACT 1 FROM WS-QTD-HOR.
061500     MOVE 'ACCEPTED' TO DR-STATUS.
061600     MOVE 'ENTRY REMOVED' TO DR-MENSAGEM.
061700     ADD 1 TO WS-CONT-REMOVIDAS.
061800 0490-ESCREVE.
061900     WRITE REG-RELATO FROM DET-RESULTADO AFTER ADVANCING 1.
062000 0400-REMOVE-ENTRADA-EXIT.
062100     EXIT.
062200 0410-ACHA-POSICAO.
062300     IF WH-ID (IX-HOR) NOT = MT-ID
062400        GO TO 0410-ACHA-POSICAO-EXIT.
062500     MOVE 'S' TO WS-ACHOU.
062600     SET WS-I TO IX-HOR.
062700 0410-ACHA-POSICAO-EXIT.
062800     EXIT.
062900 0420-DESLOCA-TABELA.
063000     MOVE WH-ID (IX-HOR + 1)          TO WH-ID (IX-HOR).
063100     MOVE WH-DISCIPLINA (IX-HOR + 1)  TO WH-DISCIPLINA (IX-HOR).
063200     MOVE WH-TIPO-SESSAO (IX-HOR + 1) TO WH-TIPO-SESSAO (IX-HOR).
063300     MOVE WH-TURMA (IX-HOR + 1)       TO WH-TURMA (IX-HOR).
063400     MOVE WH-SALA (IX-HOR + 1)        TO WH-SALA (IX-HOR).
063500     MOVE WH-DOCENTE (IX-HOR + 1)     TO WH-DOCENTE (IX-HOR).
063600     MOVE WH-DIA (IX-HOR + 1)         TO WH-DIA (IX-HOR).
063700     MOVE WH-INICIO (IX-HOR + 1)      TO WH-INICIO (IX-HOR).
063800     MOVE WH-FIM (IX-HOR + 1)         TO WH-FIM (IX-HOR).
063900 0420-DESLOCA-TABELA-EXIT.
064000     EXIT.
064100 0280-ESCREVE-RODAPE.
064200     MOVE WS-CONT-ACEITAS TO TR-ACEITAS.
064300     WRITE REG-RELATO FROM TRAIL1 AFTER ADVANCING 2.
064400     MOVE WS-CONT-REJEITADAS TO TR-REJEITADAS.
064500     WRITE REG-RELATO FROM TRAIL2 AFTER ADVANCING 1.
064600     MOVE WS-CONT-REMOVIDAS TO TR-REMOVIDAS.
064700     WRITE REG-RELATO FROM TRAIL3 AFTER ADVANCING 1.
064800 0280-ESCREVE-RODAPE-EXIT.
064900     EXIT.
065000*-----------------------------------------------------------*
065100* REGRAVA O ARQUIVO DE HORARIOS POR INTEIRO, REFLETINDO AS   *
065200* INCLUSOES E EXCLUSOES PROCESSADAS NESTE JOB.               *
065300*-----------------------------------------------------------*
065400 0900-GRAVA-HORARIOS.
065500     OPEN OUTPUT ARQ-HORARIOS.
065600     PERFORM 0910-GRAVA-UM THRU 0910-GRAVA-UM-EXIT
065700         VARYING IX-HOR FROM 1 BY 1 UNTIL IX-HOR > WS-QTD-HOR.
065800     CLOSE ARQ-HORARIOS.
065900 0900-GRAVA-HORARIOS-EXIT.
066000     EXIT.
066100 0910-GRAVA-UM.
066200     MOVE SPACES            TO REG-HORARIO.
066300     MOVE WH-ID (IX-HOR)          TO HR-ID.
066400     MOVE WH-DISCIPLINA (IX-HOR)  TO HR-DISCIPLINA.
066500     MOVE WH-TIPO-SESSAO (IX-HOR) TO HR-TIPO-SESSAO.
066600     MOVE WH-TURMA (IX-HOR)       TO HR-TURMA.
066700     MOVE WH-SALA (IX-HOR)        TO HR-SALA.
066800     MOVE WH-DOCENTE (IX-HOR)     TO HR-DOCENTE.
066900     MOVE WH-DIA (IX-HOR)         TO HR-DIA.
067000     MOVE WH-INICIO (IX-HOR)      TO HR-INICIO.
067100     MOVE WH-FIM (IX-HOR)         TO HR-FIM.
067200     WRITE REG-HORARIO.
067300 0910-GRAVA-UM-EXIT.
067400     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HOCUPA-COB.
000300 AUTHOR. J ALVES.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 11/09/1992.
000600 DATE-COMPILED. 11/09/1992.
000700 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*-----------------------------------------------------------*
000900*    SISTEMA FACAD - CONTROLE DE FACULDADE                  *
001000*    MODULO: TAXA DE OCUPACAO DE SALAS                       *
001100*    FINALIDADE: PARA CADA SALA CADASTRADA, SOMA AS HORAS    *
001200*       OCUPADAS NA SEMANA (TODAS AS ENTRADAS DO ARQUIVO DE  *
001300*       HORARIOS NAQUELA SALA) E CALCULA O PERCENTUAL SOBRE  *
001400*       UMA SEMANA LETIVA DE 50 HORAS (5 DIAS X 10 HORAS).   *
001500*-----------------------------------------------------------*
001600* VRS    DATA         PROG    DESCRICAO
001700* 1.0    11/09/1992   JA      IMPLANTACAO INICIAL
001800* 1.0    11/09/1992   JA      CALCULO DE HORAS POR SALA
001900* 1.1    05/06/1993   JA      INCLUIDO CALCULO DO PERCENTUAL
002000* 1.1    05/06/1993   JA      SOBRE 50 HORAS SEMANAIS
002100* 1.2    08/19/1994   MF      CORRIGIDO TRUNCAMENTO DA DURACAO
002200* 1.2    08/19/1994   MF      PARA HORAS INTEIRAS, CONF. NORMA
002300* 1.3    02/23/1996   RC      HORARIO MAL-FORMADO PASSA A CONTAR
002400* 1.3    02/23/1996   RC      DURACAO ZERO EM VEZ DE ABORTAR
002500* 1.4    09/11/1997   EN      INCLUIDA LINHA DE TOTAL GERAL NO
002600* 1.4    09/11/1997   EN      RODAPE DA LISTAGEM
002700* 1.5    12/01/1998   RC      AJUSTE ANO 2000 - NENHUM CAMPO DE
002800* 1.5    12/01/1998   RC      DATA COM 2 DIGITOS NESTE MODULO
002900* 1.5    12/14/1999   RC      REVISAO GERAL PARA VIRADA DO ANO
003000* 1.6    03/05/2001   JK      PERCENTUAL PASSOU A SAIR COM UMA
003100* 1.6    03/05/2001   JK      CASA DECIMAL NA LISTAGEM
003200* 2.0    03/08/2003   MF      REESCRITO PARA ARQUIVOS SEQUENCIAIS
003300* 2.0    03/08/2003   MF      (TABELAS EM MEMORIA) - FIM DO ISAM
003400* 2.1    07/22/2004   JK      CORRIGIDO TESTE NUMERIC EM 0170 -
003500* 2.1    07/22/2004   JK      (CHAMADO 4512) TESTAVA O CAMPO
003600* 2.1    07/22/2004   JK      HH:MM INTEIRO (SEMPRE NAO-NUMERICO
003700* 2.1    07/22/2004   JK      POR CAUSA DO ':') EM VEZ DAS
003800* 2.1    07/22/2004   JK      SUBDIVISOES HH E MM DO REDEFINES -
003900* 2.1    07/22/2004   JK      ZERAVA A OCUPACAO DE TODAS AS SALAS
004000*-----------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ARQ-SALAS    ASSIGN TO SALAS
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS WS-STATUS-SAL.
005000     SELECT ARQ-HORARIOS ASSIGN TO HORARIOS
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS WS-STATUS-HOR.
005300     SELECT ARQ-RELAT    ASSIGN TO RELAT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS WS-STATUS-REL.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  ARQ-SALAS
005900     LABEL RECORD STANDARD
006000     RECORD CONTAINS 56 CHARACTERS.
006100 01  REG-SALA.
006200     05  SL-ID                    PIC X(08).
006300     05  SL-NOME                  PIC X(30).
006400     05  SL-TIPO                  PIC X(10).
006500     05  SL-CAPACIDADE            PIC 9(04).
006600     05  FILLER                   PIC X(04).
006700 FD  ARQ-HORARIOS
006800     LABEL RECORD STANDARD
006900     RECORD CONTAINS 73 CHARACTERS.
007000 01  REG-HORARIO.
007100     05  HR-ID                    PIC X(08).
007200     05  HR-DISCIPLINA            PIC X(08).
007300     05  HR-TIPO-SESSAO           PIC X(10).
007400     05  HR-TURMA                 PIC X(08).
007500     05  HR-SALA                  PIC X(08).
007600     05  HR-DOCENTE               PIC X(08).
007700     05  HR-DIA                   PIC X(09).
007800     05  HR-INICIO                PIC X(05).
007900     05  HR-FIM                   PIC X(05).
008000     05  FILLER                   PIC X(04).
008100 01  REG-HORARIO-R REDEFINES REG-HORARIO.
008200     05  HR-CAMPOS-R              PIC X(69).
008300     05  FILLER                   PIC X(04).
008400 FD  ARQ-RELAT
008500     LABEL RECORD OMITTED
008600     RECORD CONTAINS 132 CHARACTERS.
008700 01  REG-RELATO                   PIC X(132).
008800 WORKING-STORAGE SECTION.
008900 77  WS-STATUS-SAL                PIC X(02) VALUE SPACES.
009000 77  WS-STATUS-HOR                PIC X(02) VALUE SPACES.
009100 77  WS-STATUS-REL                PIC X(02) VALUE SPACES.
009200 01  WS-TABELA-SALAS.
009300     05  WS-QTD-SAL               PIC 9(04) COMP VALUE ZERO.
009400     05  WS-SALA OCCURS 100 TIMES
009500                                  INDEXED BY IX-SAL.
009600         10  WL-ID                PIC X(08).
009700         10  WL-HORAS             PIC 9(04) COMP VALUE ZERO.
009800     05  FILLER                   PIC X(04).
009900 01  WS-TABELA-HORARIOS.
010000     05  WS-QTD-HOR               PIC 9(04) COMP VALUE ZERO.
010100     05  WS-HORARIO OCCURS 2000 TIMES
010200                                  INDEXED BY IX-HOR.
010300         10  WH-SALA              PIC X(08).
010400         10  WH-INICIO            PIC X(05).
010500         10  WH-FIM               PIC X(05).
010600         10  WH-INICIO-R REDEFINES WH-INICIO.
010700             15  WH-INI-HH        PIC 9(02).
010800             15  FILLER           PIC X(01).
010900             15  WH-INI-MM        PIC 9(02).
011000         10  WH-FIM-R REDEFINES WH-FIM.
011100             15  WH-FIM-HH        PIC 9(02).
011200             15  FILLER           PIC X(01).
011300             15  WH-FIM-MM        PIC 9(02).
011400     05  FILLER                   PIC X(04).
011500 01  WS-AREAS-DE-TRABALHO.
011600     05  WS-MIN-INICIO            PIC 9(06) COMP VALUE ZERO.
011700     05  WS-MIN-FIM               PIC 9(06) COMP VALUE ZERO.
011800     05  WS-DURACAO-HORAS         PIC 9(04) COMP VALUE ZERO.
011900     05  WS-TOTAL-GERAL           PIC 9(06) COMP VALUE ZERO.
012000     05  WS-HORARIO-OK            PIC X(01) VALUE 'S'.
012100         88  HORARIO-BEM-FORMADO  VALUE 'S'.
012200     05  WS-PERCENTUAL           PIC 9(03)V9(01).
012300     05  FILLER                   PIC X(04).
012400 01  CAB1.
012500     05  FILLER                   PIC X(10) VALUE SPACES.
012600     05  FILLER                   PIC X(44) VALUE
012700         'SISTEMA FACAD - TAXA DE OCUPACAO DE SALAS'.
012800     05  FILLER                   PIC X(78) VALUE SPACES.
012900 01  CAB2.
013000     05  FILLER                   PIC X(04) VALUE SPACES.
013100     05  FILLER                   PIC X(10) VALUE 'ROOM-ID'.
013200     05  FILLER                   PIC X(08) VALUE SPACES.
013300     05  FILLER                   PIC X(14) VALUE 'HOURS USED'.
013400     05  FILLER                   PIC X(06) VALUE SPACES.
013500     05  FILLER                   PIC X(16) VALUE 'UTILIZATION %'.
013600     05  FILLER                   PIC X(74) VALUE SPACES.
013700 01  DET1.
013800     05  FILLER                   PIC X(04) VALUE SPACES.
013900     05  DT-SALA                  PIC X(08).
014000     05  FILLER                   PIC X(10) VALUE SPACES.
014100     05  DT-HORAS                 PIC ZZZ9.
014200     05  FILLER                   PIC X(10) VALUE SPACES.
014300     05  DT-PERCENTUAL            PIC ZZ9.9.
014400     05  FILLER                   PIC X(01) VALUE '%'.
014500     05  FILLER                   PIC X(84) VALUE SPACES.
014600 01  TRAIL1.
014700     05  FILLER                   PIC X(25) VALUE
014800         'TOTAL HOURS ALL ROOMS: '.
014900     05  TR-TOTAL                 PIC ZZZZZ9.
015000     05  FILLER                   PIC X(102) VALUE SPACES.
015100 PROCEDURE DIVISION.
015200 0010-PRINCIPAL.
015300     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
015400     PERFORM 0150-CARREGA-TABELAS
015500         THRU 0150-CARREGA-TABELAS-EXIT.
015600     PERFORM 0160-ACUMULA-HORAS THRU 0160-ACUMULA-HORAS-EXIT.
015700     OPEN OUTPUT ARQ-RELAT.
015800     WRITE REG-RELATO FROM CAB1 AFTER ADVANCING TOP-OF-FORM.
015900     WRITE REG-RELATO FROM CAB2 AFTER ADVANCING 2.
016000     PERFORM 0200-IMPRIME-SALA THRU 0200-IMPRIME-SALA-EXIT
016100         VARYING IX-SAL FROM 1 BY 1 UNTIL IX-SAL > WS-QTD-SAL.
016200     PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT.
016300     CLOSE ARQ-RELAT.
016400     STOP RUN.
016500*-----------------------------------------------------------*
016600* ABERTURA DE ARQUIVOS DE ENTRADA                            *
016700*-----------------------------------------------------------*
016800 0100-ABRE-ARQUIVOS.
016900     OPEN INPUT ARQ-SALAS.
017000     OPEN INPUT ARQ-HORARIOS.
017100 0100-ABRE-ARQUIVOS-EXIT.
017200     EXIT.
017300*-----------------------------------------------------------*
017400* CARGA DAS TABELAS-MESTRE EM MEMORIA                        *
017500*-----------------------------------------------------------*
017600 0150-CARREGA-TABELAS.
017700     PERFORM 0151-LE-SALA THRU 0151-LE-SALA-EXIT
017800         UNTIL WS-STATUS-SAL = '10'.
017900     PERFORM 0152-LE-HORARIO THRU 0152-LE-HORARIO-EXIT
018000         UNTIL WS-STATUS-HOR = '10'.
018100     CLOSE ARQ-SALAS ARQ-HORARIOS.
018200 0150-CARREGA-TABELAS-EXIT.
018300     EXIT.
018400 0151-LE-SALA.
018500     READ ARQ-SALAS.
018600     IF WS-STATUS-SAL = '10'
018700        GO TO 0151-LE-SALA-EXIT.
018800     ADD 1 TO WS-QTD-SAL.
018900     MOVE SL-ID TO WL-ID (WS-QTD-SAL).
019000     MOVE ZERO  TO WL-HORAS (WS-QTD-SAL).
019100 0151-LE-SALA-EXIT.
019200     EXIT.
019300 0152-LE-HORARIO.
019400     READ ARQ-HORARIOS.
019500     IF WS-STATUS-HOR = '10'
019600        GO TO 0152-LE-HORARIO-EXIT.
019700     ADD 1 TO WS-QTD-HOR.
019800     MOVE HR-SALA   TO WH-SALA (WS-QTD-HOR).
019900     MOVE HR-INICIO TO WH-INICIO (WS-QTD-HOR).
020000     MOVE HR-FIM    TO WH-FIM (WS-QTD-HOR).
020100 0152-LE-HORARIO-EXIT.
020200     EXIT.
020300*-----------------------------------------------------------*
020400* SOMA, PARA CADA SALA, AS HORAS INTEIRAS DE TODAS AS         *
020500* ENTRADAS QUE NELA OCORREM (REGRA DE CALCULO DE DURACAO)     *
020600*-----------------------------------------------------------*
020700 0160-ACUMULA-HORAS.
020800     PERFORM 0161-PROCESSA-ENTRADA THRU 0161-PROCESSA-ENTRADA-EXIT
020900         VARYING IX-HOR FROM 1 BY 1 UNTIL IX-HOR > WS-QTD-HOR.
021000 0160-ACUMULA-HORAS-EXIT.
021100     EXIT.
021200 0161-PROCESSA-ENTRADA.
021300     PERFORM 0170-CALCULA-DURACAO THRU 0170-CALCULA-DURACAO-EXIT.
021400     PERFORM 0180-SOMA-NA-SALA THRU 0180-SOMA-NA-SALA-EXIT
021500         VARYING IX-SAL FROM 1 BY 1
021600         UNTIL IX-SAL > WS-QTD-SAL.
021700 0161-PROCESSA-ENTRADA-EXIT.
021800     EXIT.
021900*-----------------------------------------------------------*
022000* DURACAO = ((FIM-HH*60+FIM-MM) - (INI-HH*60+INI-MM)) / 60,   *
022100* TRUNCADA PARA HORAS INTEIRAS. HORARIO MAL-FORMADO VALE 0.   *
022200*-----------------------------------------------------------*
022300 0170-CALCULA-DURACAO.
022400     MOVE 'S' TO WS-HORARIO-OK.
022500     MOVE ZERO TO WS-DURACAO-HORAS.
022600     IF WH-INI-HH (IX-HOR) NOT NUMERIC
022700        MOVE 'N' TO WS-HORARIO-OK.
022800     IF WH-INI-MM (IX-HOR) NOT NUMERIC
022900        MOVE 'N' TO WS-HORARIO-OK.
023000     IF WH-FIM-HH (IX-HOR) NOT NUMERIC
023100        MOVE 'N' TO WS-HORARIO-OK.
023200     IF WH-FIM-MM (IX-HOR) NOT NUMERIC
023300        MOVE 'N' TO WS-HORARIO-OK.
023400     IF NOT HORARIO-BEM-FORMADO
023500        GO TO 0170-CALCULA-DURACAO-EXIT.
023600     COMPUTE WS-MIN-INICIO = WH-INI-HH (IX-HOR) * 60
023700                           + WH-INI-MM (IX-HOR).
023800     COMPUTE WS-MIN-FIM    = WH-FIM-HH (IX-HOR) * 60
023900                           + WH-FIM-MM (IX-HOR).
024000     IF WS-MIN-FIM NOT > WS-MIN-INICIO
024100        GO TO 0170-CALCULA-DURACAO-EXIT.
024200     COMPUTE WS-DURACAO-HORAS =
024300         (WS-MIN-FIM - WS-MIN-INICIO) / 60.
024400 0170-CALCULA-DURACAO-EXIT.
024500     EXIT.
024600 0180-SOMA-NA-SALA.
024700     IF WL-ID (IX-SAL) NOT = WH-SALA (IX-HOR)
024800        GO TO 0180-SOMA-NA-SALA-EXIT.
024900     ADD WS-DURACAO-HORAS TO WL-HORAS (IX-SAL).
025000 0180-SOMA-NA-SALA-EXIT.
025100     EXIT.
025200*-----------------------------------------------------------*
025300* UMA LINHA POR SALA - HORAS USADAS E PERCENTUAL SOBRE 50H    *
025400*-----------------------------------------------------------*
025500 0200-IMPRIME-SALA.
025600     MOVE SPACES TO DET1.
025700     MOVE WL-ID (IX-SAL) TO DT-SALA.
025800     MOVE WL-HORAS (IX-SAL) TO DT-HORAS.
025900     COMPUTE WS-PERCENTUAL ROUNDED =
026000         WL-HORAS (IX-SAL) / 50 * 100.
026100     MOVE WS-PERCENTUAL TO DT-PERCENTUAL.
026200     WRITE REG-RELATO FROM DET1 AFTER ADVANCING 1.
026300     ADD WL-HORAS (IX-SAL) TO WS-TOTAL-GERAL.
026400 0200-IMPRIME-SALA-EXIT.
026500     EXIT.
026600 0280-ESCREVE-RODAPE.
026700     MOVE WS-TOTAL-GERAL TO TR-TOTAL.
026800     WRITE REG-RELATO FROM TRAIL1 AFTER ADVANCING 2.
026900 0280-ESCREVE-RODAPE-EXIT.
027000     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HCONSUL-COB.
000300 AUTHOR. J KOIKE.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 03/15/1991.
000600 DATE-COMPILED. 03/15/1991.
000700 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*-----------------------------------------------------------*
000900*    SISTEMA FACAD - CONTROLE DE FACULDADE                  *
001000*    MODULO: CONSULTA DE HORARIOS DE AULA                   *
001100*    FINALIDADE: LE UM ARQUIVO DE PEDIDOS DE CONSULTA E     *
001200*       EMITE A LISTAGEM DE HORARIOS/DISCIPLINAS CONFORME   *
001300*       O TIPO DE PEDIDO (ALUNO, DOCENTE, SALA, DISCIPLINA, *
001400*       CURSO-ANO, ENTRADA UNICA, TEXTO LIVRE, GRADE DE     *
001500*       DISCIPLINAS DO CURSO-ANO, GRADE DO DOCENTE).        *
001600*-----------------------------------------------------------*
001700* VRS    DATA         PROG    DESCRICAO
001800* 1.0    03/15/1991   JK      IMPLANTACAO INICIAL - CONSULTA
001900* 1.0    03/15/1991   JK      POR DOCENTE E POR SALA
002000* 1.1    09/22/1991   JK      INCLUIDA CONSULTA POR DISCIPLINA
002100* 1.1    09/22/1991   JK      E POR CURSO-ANO (GRADE)
002200* 1.2    02/10/1992   MF      CORRIGIDO LOOP DE LEITURA DE
002300* 1.2    02/10/1992   MF      TURMAS QUANDO ARQUIVO VAZIO
002400* 1.3    07/04/1993   MF      INCLUIDA BUSCA LIVRE (TEXTO)
002500* 1.3    07/04/1993   MF      SOBRE MODULO/SALA/DOCENTE/TURMA
002600* 1.4    11/30/1994   EN      INCLUIDA RESOLUCAO DE ALUNO POR
002700* 1.4    11/30/1994   EN      CURSO-ANO (CAMPO ANO-PROG)
002800* 1.5    05/18/1995   EN      INCLUIDA GRADE DE DISCIPLINAS
002900* 1.5    05/18/1995   EN      POR DOCENTE (PEDIDO MDO)
003000* 1.6    08/21/1996   JA      AJUSTE NA LOCALIZACAO DE ENTRADA
003100* 1.6    08/21/1996   JA      UNICA (PEDIDO ENT) - NAO ACHADO
003200* 1.7    04/02/1998   JA      VALIDACAO DE PAPEL/TIPO DE SESSAO
003300* 1.7    04/02/1998   JA      REJEITANDO VALORES DESCONHECIDOS
003400* 1.8    11/19/1998   RC      AJUSTE ANO 2000 - CAMPO ANO-PROG
003500* 1.8    11/19/1998   RC      PASSOU A ACEITAR ANO COM 4 DIGITOS
003600* 1.8    12/03/1999   RC      REVISAO GERAL PARA VIRADA DO ANO
003700* 1.9    06/14/2001   EN      INCLUIDO CONTADOR DE REGISTROS NA
003800* 1.9    06/14/2001   EN      LISTAGEM FINAL (RODAPE)
003900* 2.0    03/08/2003   MF      REESCRITO PARA ARQUIVOS SEQUENCIAIS
004000* 2.0    03/08/2003   MF      (TABELAS EM MEMORIA) - FIM DO ISAM
004100* 2.1    09/14/2004   JK      INCLUIDA CARGA DO MESTRE DE CURSOS
004200* 2.1    09/14/2004   JK      (CHAMADO 4471) - NOME DO CURSO NO
004300* 2.1    09/14/2004   JK      CABECALHO DA GRADE POR CURSO-ANO
004400*-----------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ARQ-USUARIOS ASSIGN TO USUARIOS
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WS-STATUS-USU.
005400     SELECT ARQ-CURSOS   ASSIGN TO CURSOS
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS WS-STATUS-CUR.
005700     SELECT ARQ-DISCIPLI ASSIGN TO DISCIPLI
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS WS-STATUS-DIS.
006000     SELECT ARQ-CURRIC   ASSIGN TO CURRIC
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WS-STATUS-CRR.
006300     SELECT ARQ-TURMAS   ASSIGN TO TURMAS
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS WS-STATUS-TUR.
006600     SELECT ARQ-SUBTURMA ASSIGN TO SUBTURMA
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS WS-STATUS-SUB.
006900     SELECT ARQ-HORARIOS ASSIGN TO HORARIOS
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS WS-STATUS-HOR.
007200     SELECT ARQ-PEDIDOS  ASSIGN TO PEDIDOS
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS WS-STATUS-PED.
007500     SELECT ARQ-RELAT    ASSIGN TO RELAT
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS WS-STATUS-REL.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  ARQ-USUARIOS
008100     LABEL RECORD STANDARD
008200     RECORD CONTAINS 84 CHARACTERS.
008300 01  REG-USUARIO.
008400     05  US-ID                    PIC X(08).
008500     05  US-NOME                  PIC X(30).
008600     05  US-PAPEL                 PIC X(10).
008700     05  US-SENHA                 PIC X(20).
008800     05  US-ANO-PROG              PIC X(12).
008900     05  FILLER                   PIC X(04).
009000 FD  ARQ-CURSOS
009100     LABEL RECORD STANDARD
009200     RECORD CONTAINS 43 CHARACTERS.
009300 01  REG-CURSO.
009400     05  CS-CODIGO                PIC X(08).
009500     05  CS-NOME                  PIC X(30).
009600     05  CS-DURACAO-ANOS          PIC 9(01).
009700     05  FILLER                   PIC X(04).
009800 FD  ARQ-DISCIPLI
009900     LABEL RECORD STANDARD
010000     RECORD CONTAINS 88 CHARACTERS.
010100 01  REG-DISCIPLINA.
010200     05  DS-CODIGO                PIC X(08).
010300     05  DS-NOME                  PIC X(30).
010400     05  DS-HORAS-AULA            PIC 9(02).
010500     05  DS-HORAS-TUT             PIC 9(02).
010600     05  DS-HORAS-LAB             PIC 9(02).
010700     05  DS-DOCENTES OCCURS 5 TIMES
010800                                  PIC X(08).
010900     05  FILLER                   PIC X(04).
011000 FD  ARQ-CURRIC
011100     LABEL RECORD STANDARD
011200     RECORD CONTAINS 26 CHARACTERS.
011300 01  REG-CURRICULO.
011400     05  CR-CURSO                 PIC X(08).
011500     05  CR-ANO                   PIC 9(01).
011600     05  CR-SEMESTRE              PIC 9(01).
011700     05  CR-DISCIPLINA            PIC X(08).
011800     05  FILLER                   PIC X(08).
011900 FD  ARQ-TURMAS
012000     LABEL RECORD STANDARD
012100     RECORD CONTAINS 25 CHARACTERS.
012200 01  REG-TURMA.
012300     05  TU-ID                    PIC X(08).
012400     05  TU-CURSO                 PIC X(08).
012500     05  TU-ANO                   PIC 9(01).
012600     05  TU-QTD-ALUNOS            PIC 9(04).
012700     05  FILLER                   PIC X(04).
012800 FD  ARQ-SUBTURMA
012900     LABEL RECORD STANDARD
013000     RECORD CONTAINS 24 CHARACTERS.
013100 01  REG-SUBTURMA.
013200     05  SB-ID                    PIC X(08).
013300     05  SB-TURMA-PAI             PIC X(08).
013400     05  SB-QTD-ALUNOS            PIC 9(04).
013500     05  FILLER                   PIC X(04).
013600 FD  ARQ-HORARIOS
013700     LABEL RECORD STANDARD
013800     RECORD CONTAINS 73 CHARACTERS.
013900 01  REG-HORARIO.
014000     05  HR-ID                    PIC X(08).
014100     05  HR-DISCIPLINA            PIC X(08).
014200     05  HR-TIPO-SESSAO           PIC X(10).
014300     05  HR-TURMA                 PIC X(08).
014400     05  HR-SALA                  PIC X(08).
014500     05  HR-DOCENTE               PIC X(08).
014600     05  HR-DIA                   PIC X(09).
014700     05  HR-INICIO                PIC X(05).
014800     05  HR-FIM                   PIC X(05).
014900     05  FILLER                   PIC X(04).
015000 FD  ARQ-PEDIDOS
015100     LABEL RECORD STANDARD
015200     RECORD CONTAINS 35 CHARACTERS.
015300 01  REG-PEDIDO.
015400     05  PD-TIPO                  PIC X(03).
015500     05  PD-CHAVE                 PIC X(08).
015600     05  PD-ANO                   PIC 9(01).
015700     05  PD-TEXTO                 PIC X(20).
015800     05  FILLER                   PIC X(03).
015900 01  REG-PEDIDO-R REDEFINES REG-PEDIDO.
016000     05  PR-CAMPOS-R              PIC X(31).
016100     05  FILLER                   PIC X(04).
016200 FD  ARQ-RELAT
016300     LABEL RECORD OMITTED
016400     RECORD CONTAINS 132 CHARACTERS.
016500 01  REG-RELATO                   PIC X(132).
016600 WORKING-STORAGE SECTION.
016700 77  WS-STATUS-USU                PIC X(02) VALUE SPACES.
016800 77  WS-STATUS-CUR                PIC X(02) VALUE SPACES.
016900 77  WS-STATUS-DIS                PIC X(02) VALUE SPACES.
017000 77  WS-STATUS-CRR                PIC X(02) VALUE SPACES.
017100 77  WS-STATUS-TUR                PIC X(02) VALUE SPACES.
017200 77  WS-STATUS-SUB                PIC X(02) VALUE SPACES.
017300 77  WS-STATUS-HOR                PIC X(02) VALUE SPACES.
017400 77  WS-STATUS-PED                PIC X(02) VALUE SPACES.
017500 77  WS-STATUS-REL                PIC X(02) VALUE SPACES.
017600 01  WS-TABELA-USUARIOS.
017700     05  WS-QTD-USU               PIC 9(04) COMP VALUE ZERO.
017800     05  WS-USUARIO OCCURS 200 TIMES
017900                                  INDEXED BY IX-USU.
018000         10  WU-ID                PIC X(08).
018100         10  WU-NOME              PIC X(30).
018200         10  WU-PAPEL             PIC X(10).
018300         10  WU-ANO-PROG          PIC X(12).
018400     05  FILLER                   PIC X(04).
018500 01  WS-TABELA-CURSOS.
018600     05  WS-QTD-CUR               PIC 9(04) COMP VALUE ZERO.
018700     05  WS-CURSO-MESTRE OCCURS 100 TIMES
018800                                  INDEXED BY IX-CUR.
018900         10  WP-CODIGO            PIC X(08).
019000         10  WP-NOME              PIC X(30).
019100     05  FILLER                   PIC X(04).
019200 01  WS-TABELA-DISCIPLINAS.
019300     05  WS-QTD-DIS               PIC 9(04) COMP VALUE ZERO.
019400     05  WS-DISCIPLINA OCCURS 150 TIMES
019500                                  INDEXED BY IX-DIS.
019600         10  WD-CODIGO            PIC X(08).
019700         10  WD-NOME              PIC X(30).
019800         10  WD-DOCENTES OCCURS 5 TIMES
019900                                  PIC X(08).
020000         10  WD-DOCENTES-FLAT REDEFINES WD-DOCENTES
020100                                  PIC X(40).
020200     05  FILLER                   PIC X(04).
020300 01  WS-TABELA-CURRICULO.
020400     05  WS-QTD-CRR               PIC 9(04) COMP VALUE ZERO.
020500     05  WS-CURRICULO OCCURS 500 TIMES
020600                                  INDEXED BY IX-CRR.
020700         10  WC-CURSO             PIC X(08).
020800         10  WC-ANO               PIC 9(01).
020900         10  WC-DISCIPLINA        PIC X(08).
021000     05  FILLER                   PIC X(04).
021100 01  WS-TABELA-TURMAS.
021200     05  WS-QTD-TUR               PIC 9(04) COMP VALUE ZERO.
021300     05  WS-TURMA OCCURS 300 TIMES
021400                                  INDEXED BY IX-TUR.
021500         10  WT-ID                PIC X(08).
021600         10  WT-CURSO             PIC X(08).
021700         10  WT-ANO               PIC 9(01).
021800     05  FILLER                   PIC X(04).
021900 01  WS-TABELA-SUBTURMAS.
022000     05  WS-QTD-SUB               PIC 9(04) COMP VALUE ZERO.
022100     05  WS-SUBTURMA OCCURS 300 TIMES
022200                                  INDEXED BY IX-SUB.
022300         10  WS-SUB-ID            PIC X(08).
022400         10  WS-SUB-PAI           PIC X(08).
022500     05  FILLER                   PIC X(04).
022600 01  WS-TABELA-HORARIOS.
022700     05  WS-QTD-HOR               PIC 9(04) COMP VALUE ZERO.
022800     05  WS-HORARIO OCCURS 2000 TIMES
022900                                  INDEXED BY IX-HOR.
023000         10  WH-ID                PIC X(08).
023100         10  WH-DISCIPLINA        PIC X(08).
023200         10  WH-TIPO-SESSAO       PIC X(10).
023300         10  WH-TURMA             PIC X(08).
023400         10  WH-SALA              PIC X(08).
023500         10  WH-DOCENTE           PIC X(08).
023600         10  WH-DIA               PIC X(09).
023700         10  WH-INICIO            PIC X(05).
023800         10  WH-FIM               PIC X(05).
023900     05  FILLER                   PIC X(04).
024000 01  WS-CHAVE-CURSO-ANO.
024100     05  WS-REQ-CURSO             PIC X(08).
024200     05  WS-REQ-ANO               PIC 9(01).
024300 01  WS-CHAVE-CURSO-ANO-R REDEFINES WS-CHAVE-CURSO-ANO
024400                                  PIC X(09).
024500 01  WS-AREAS-DE-TRABALHO.
024600     05  WS-I                     PIC 9(04) COMP VALUE ZERO.
024700     05  WS-CONT-SEL              PIC 9(06) COMP VALUE ZERO.
024800     05  WS-CONT-LIN              PIC 9(02) COMP VALUE 99.
024900     05  WS-CONT-PAG              PIC 9(04) COMP VALUE ZERO.
025000     05  WS-ACHOU                 PIC X(01) VALUE 'N'.
025100         88  ACHOU-SIM            VALUE 'S'.
025200     05  WS-CURSO-ALVO            PIC X(08).
025300     05  WS-ANO-ALVO              PIC 9(01).
025400     05  WS-PROG-LEN              PIC 9(02) COMP VALUE ZERO.
025500     05  WS-TRACO-POS             PIC 9(02) COMP VALUE ZERO.
025600     05  WS-TEXTO-MIN             PIC X(20).
025700     05  WS-CAMPO-MIN             PIC X(20).
025800     05  WS-NOME-CURSO-ALVO       PIC X(30).
025900     05  FILLER                   PIC X(04).
026000 01  CAB1.
026100     05  FILLER                   PIC X(10) VALUE SPACES.
026200     05  FILLER                   PIC X(40) VALUE
026300         'SISTEMA FACAD - CONSULTA DE HORARIOS'.
026400     05  FILLER                   PIC X(82) VALUE SPACES.
026500 01  DET1.
026600     05  DT-ENTRY                 PIC X(08).
026700     05  FILLER                   PIC X(02) VALUE SPACES.
026800     05  DT-MODULO                PIC X(08).
026900     05  FILLER                   PIC X(02) VALUE SPACES.
027000     05  DT-SESSAO                PIC X(10).
027100     05  FILLER                   PIC X(02) VALUE SPACES.
027200     05  DT-TURMA                 PIC X(08).
027300     05  FILLER                   PIC X(02) VALUE SPACES.
027400     05  DT-SALA                  PIC X(08).
027500     05  FILLER                   PIC X(02) VALUE SPACES.
027600     05  DT-DOCENTE               PIC X(08).
027700     05  FILLER                   PIC X(02) VALUE SPACES.
027800     05  DT-DIA                   PIC X(09).
027900     05  FILLER                   PIC X(02) VALUE SPACES.
028000     05  DT-HORA-INI              PIC X(05).
028100     05  FILLER                   PIC X(01) VALUE '-'.
028200     05  DT-HORA-FIM              PIC X(05).
028300     05  FILLER                   PIC X(43) VALUE SPACES.
028400 01  DET-MODULO.
028500     05  DM-CODIGO                PIC X(08).
028600     05  FILLER                   PIC X(04) VALUE SPACES.
028700     05  DM-NOME                  PIC X(30).
028800     05  FILLER                   PIC X(90) VALUE SPACES.
028900 01  CAB-CURSO.
029000     05  FILLER                   PIC X(11) VALUE
029100         'PROGRAMME: '.
029200     05  CC-CODIGO                PIC X(08).
029300     05  FILLER                   PIC X(03) VALUE ' - '.
029400     05  CC-NOME                  PIC X(30).
029500     05  FILLER                   PIC X(02) VALUE SPACES.
029600     05  FILLER                   PIC X(06) VALUE 'YEAR  '.
029700     05  CC-ANO                   PIC 9(01).
029800     05  FILLER                   PIC X(71) VALUE SPACES.
029900 01  TRAIL1.
030000     05  FILLER                   PIC X(20) VALUE
030100         'ENTRIES LISTED: '.
030200     05  TR-CONTADOR              PIC ZZZZZ9.
030300     05  FILLER                   PIC X(105) VALUE SPACES.
030400 01  MSG-NAO-ACHADO.
030500     05  FILLER                   PIC X(30) VALUE
030600         'ENTRY NOT FOUND'.
030700     05  FILLER                   PIC X(102) VALUE SPACES.
030800 PROCEDURE DIVISION.
030900 0010-PRINCIPAL.
031000     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
031100     PERFORM 0150-CARREGA-TABELAS
031200         THRU 0150-CARREGA-TABELAS-EXIT.
031300     OPEN OUTPUT ARQ-RELAT.
031400     WRITE REG-RELATO FROM CAB1 AFTER ADVANCING TOP-OF-FORM.
031500     PERFORM 0200-PROCESSA-PEDIDOS
031600         THRU 0200-PROCESSA-PEDIDOS-EXIT
031700         UNTIL WS-STATUS-PED = '10'.
031800     CLOSE ARQ-USUARIOS ARQ-CURSOS ARQ-DISCIPLI ARQ-CURRIC ARQ-TURMAS
031900           ARQ-SUBTURMA ARQ-HORARIOS ARQ-PEDIDOS ARQ-RELAT.
032000     STOP RUN.
032100*-----------------------------------------------------------*
032200* ABERTURA DE ARQUIVOS DE ENTRADA                            *
032300*-----------------------------------------------------------*
032400 0100-ABRE-ARQUIVOS.
032500     OPEN INPUT ARQ-USUARIOS.
032600     OPEN INPUT ARQ-CURSOS.
032700     OPEN INPUT ARQ-DISCIPLI.
032800     OPEN INPUT ARQ-CURRIC.
032900     OPEN INPUT ARQ-TURMAS.
033000     OPEN INPUT ARQ-SUBTURMA.
033100     OPEN INPUT ARQ-HORARIOS.
033200     OPEN INPUT ARQ-PEDIDOS.
033300     READ ARQ-PEDIDOS.
033400 0100-ABRE-ARQUIVOS-EXIT.
033500     EXIT.
033600*-----------------------------------------------------------*
033700* CARGA DAS TABELAS-MESTRE EM MEMORIA                        *
033800*-----------------------------------------------------------*
033900 0150-CARREGA-TABELAS.
034000     PERFORM 0151-LE-USUARIO THRU 0151-LE-USUARIO-EXIT
034100         UNTIL WS-STATUS-USU = '10'.
034200     PERFORM 0157-LE-CURSO THRU 0157-LE-CURSO-EXIT
034300         UNTIL WS-STATUS-CUR = '10'.
034400     PERFORM 0152-LE-DISCIPLI THRU 0152-LE-DISCIPLI-EXIT
034500         UNTIL WS-STATUS-DIS = '10'.
034600     PERFORM 0153-LE-CURRIC THRU 0153-LE-CURRIC-EXIT
034700         UNTIL WS-STATUS-CRR = '10'.
034800     PERFORM 0154-LE-TURMA THRU 0154-LE-TURMA-EXIT
034900         UNTIL WS-STATUS-TUR = '10'.
035000     PERFORM 0155-LE-SUBTURMA THRU 0155-LE-SUBTURMA-EXIT
035100         UNTIL WS-STATUS-SUB = '10'.
035200     PERFORM 0156-LE-HORARIO THRU 0156-LE-HORARIO-EXIT
035300         UNTIL WS-STATUS-HOR = '10'.
035400 0150-CARREGA-TABELAS-EXIT.
035500     EXIT.
035600 0151-LE-USUARIO.
035700     READ ARQ-USUARIOS.
035800     IF WS-STATUS-USU = '10'
035900        GO TO 0151-LE-USUARIO-EXIT.
036000     ADD 1 TO WS-QTD-USU.
036100     MOVE US-ID       TO WU-ID (WS-QTD-USU).
036200     MOVE US-NOME     TO WU-NOME (WS-QTD-USU).
036300     MOVE US-PAPEL    TO WU-PAPEL (WS-QTD-USU).
036400     MOVE US-ANO-PROG TO WU-ANO-PROG (WS-QTD-USU).
036500 0151-LE-USUARIO-EXIT.
036600     EXIT.
036700 0152-LE-DISCIPLI.
036800     READ ARQ-DISCIPLI.
036900     IF WS-STATUS-DIS = '10'
037000        GO TO 0152-LE-DISCIPLI-EXIT.
037100     ADD 1 TO WS-QTD-DIS.
037200     MOVE DS-CODIGO      TO WD-CODIGO (WS-QTD-DIS).
037300     MOVE DS-NOME        TO WD-NOME (WS-QTD-DIS).
037400     MOVE DS-DOCENTES(1) TO WD-DOCENTES (WS-QTD-DIS, 1).
037500     MOVE DS-DOCENTES(2) TO WD-DOCENTES (WS-QTD-DIS, 2).
037600     MOVE DS-DOCENTES(3) TO WD-DOCENTES (WS-QTD-DIS, 3).
037700     MOVE DS-DOCENTES(4) TO WD-DOCENTES (WS-QTD-DIS, 4).
037800     MOVE DS-DOCENTES(5) TO WD-DOCENTES (WS-QTD-DIS, 5).
037900 0152-LE-DISCIPLI-EXIT.
038000     EXIT.
038100 0153-LE-CURRIC.
038200     READ ARQ-CURRIC.
038300     IF WS-STATUS-CRR = '10'
038400        GO TO 0153-LE-CURRIC-EXIT.
038500     ADD 1 TO WS-QTD-CRR.
038600     MOVE CR-CURSO      TO WC-CURSO (WS-QTD-CRR).
038700     MOVE CR-ANO        TO WC-ANO (WS-QTD-CRR).
038800     MOVE CR-DISCIPLINA TO WC-DISCIPLINA (WS-QTD-CRR).
038900 0153-LE-CURRIC-EXIT.
039000     EXIT.
039100 0154-LE-TURMA.
039200     READ ARQ-TURMAS.
039300     IF WS-STATUS-TUR = '10'
039400        GO TO 0154-LE-TURMA-EXIT.
039500     ADD 1 TO WS-QTD-TUR.
039600     MOVE TU-ID    TO WT-ID (WS-QTD-TUR).
039700     MOVE TU-CURSO TO WT-CURSO (WS-QTD-TUR).
039800     MOVE TU-ANO   TO WT-ANO (WS-QTD-TUR).
039900 0154-LE-TURMA-EXIT.
040000     EXIT.
040100 0155-LE-SUBTURMA.
040200     READ ARQ-SUBTURMA.
040300     IF WS-STATUS-SUB = '10'
040400        GO TO 0155-LE-SUBTURMA-EXIT.
040500     ADD 1 TO WS-QTD-SUB.
040600     MOVE SB-ID        TO WS-SUB-ID (WS-QTD-SUB).
040700     MOVE SB-TURMA-PAI TO WS-SUB-PAI (WS-QTD-SUB).
040800 0155-LE-SUBTURMA-EXIT.
040900     EXIT.
041000 0156-LE-HORARIO.
041100     READ ARQ-HORARIOS.
041200     IF WS-STATUS-HOR = '10'
041300        GO TO 0156-LE-HORARIO-EXIT.
041400     ADD 1 TO WS-QTD-HOR.
041500     MOVE HR-ID           TO WH-ID (WS-QTD-HOR).
041600     MOVE HR-DISCIPLINA   TO WH-DISCIPLINA (WS-QTD-HOR).
041700     MOVE HR-TIPO-SESSAO  TO WH-TIPO-SESSAO (WS-QTD-HOR).
041800     MOVE HR-TURMA        TO WH-TURMA (WS-QTD-HOR).
041900     MOVE HR-SALA         TO WH-SALA (WS-QTD-HOR).
042000     MOVE HR-DOCENTE      TO WH-DOCENTE (WS-QTD-HOR).
042100     MOVE HR-DIA          TO WH-DIA (WS-QTD-HOR).
042200     MOVE HR-INICIO       TO WH-INICIO (WS-QTD-HOR).
042300     MOVE HR-FIM          TO WH-FIM (WS-QTD-HOR).
042400 0156-LE-HORARIO-EXIT.
042500     EXIT.
042600 0157-LE-CURSO.
042700     READ ARQ-CURSOS.
042800     IF WS-STATUS-CUR = '10'
042900        GO TO 0157-LE-CURSO-EXIT.
043000     ADD 1 TO WS-QTD-CUR.
043100     MOVE CS-CODIGO TO WP-CODIGO (WS-QTD-CUR).
043200     MOVE CS-NOME   TO WP-NOME (WS-QTD-CUR).
043300 0157-LE-CURSO-EXIT.
043400     EXIT.
043500*-----------------------------------------------------------*
043600* LACO PRINCIPAL - UM PEDIDO DE CONSULTA POR REGISTRO        *
043700* (O PRIMEIRO REGISTRO JA FOI LIDO EM 0100-ABRE-ARQUIVOS)    *
043800*-----------------------------------------------------------*
043900 0200-PROCESSA-PEDIDOS.
044000     MOVE ZERO TO WS-CONT-SEL.
044100     IF PD-TIPO = 'ALU'
044200        PERFORM 0300-CONSULTA-ALUNO THRU 0300-CONSULTA-ALUNO-EXIT
044300        PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT
044400        GO TO 0290-LE-PROXIMO.
044500     IF PD-TIPO = 'DOC'
044600        PERFORM 0320-CONSULTA-DOCENTE
044700            THRU 0320-CONSULTA-DOCENTE-EXIT
044800        PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT
044900        GO TO 0290-LE-PROXIMO.
045000     IF PD-TIPO = 'SAL'
045100        PERFORM 0330-CONSULTA-SALA THRU 0330-CONSULTA-SALA-EXIT
045200        PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT
045300        GO TO 0290-LE-PROXIMO.
045400     IF PD-TIPO = 'DIS'
045500        PERFORM 0340-CONSULTA-DISCIPLINA
045600            THRU 0340-CONSULTA-DISCIPLINA-EXIT
045700        PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT
045800        GO TO 0290-LE-PROXIMO.
045900     IF PD-TIPO = 'CUR'
046000        MOVE PD-CHAVE TO WS-CURSO-ALVO
046100        MOVE PD-ANO   TO WS-ANO-ALVO
046200        PERFORM 0350-CONSULTA-CURSO-ANO
046300            THRU 0350-CONSULTA-CURSO-ANO-EXIT
046400        PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT
046500        GO TO 0290-LE-PROXIMO.
046600     IF PD-TIPO = 'ENT'
046700        PERFORM 0360-CONSULTA-ENTRADA
046800            THRU 0360-CONSULTA-ENTRADA-EXIT
046900        GO TO 0290-LE-PROXIMO.
047000     IF PD-TIPO = 'TXT'
047100        PERFORM 0370-PESQUISA-TEXTO THRU 0370-PESQUISA-TEXTO-EXIT
047200        PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT
047300        GO TO 0290-LE-PROXIMO.
047400     IF PD-TIPO = 'MPA'
047500        PERFORM 0380-MODULOS-CURSO-ANO
047600            THRU 0380-MODULOS-CURSO-ANO-EXIT
047700        GO TO 0290-LE-PROXIMO.
047800     IF PD-TIPO = 'MDO'
047900        PERFORM 0390-MODULOS-DOCENTE
048000            THRU 0390-MODULOS-DOCENTE-EXIT
048100        GO TO 0290-LE-PROXIMO.
048200 0290-LE-PROXIMO.
048300     READ ARQ-PEDIDOS.
048400 0200-PROCESSA-PEDIDOS-EXIT.
048500     EXIT.
048600*-----------------------------------------------------------*
048700* RESOLVE O ALUNO (CAMPO ANO-PROG) PARA CURSO + ANO          *
048800* E REUTILIZA A MESMA VISAO MONTADA POR CURSO-ANO            *
048900*-----------------------------------------------------------*
049000 0300-CONSULTA-ALUNO.
049100     PERFORM 0301-ACHA-ALUNO THRU 0301-ACHA-ALUNO-EXIT
049200         VARYING IX-USU FROM 1 BY 1 UNTIL IX-USU > WS-QTD-USU.
049300 0300-CONSULTA-ALUNO-EXIT.
049400     EXIT.
049500 0301-ACHA-ALUNO.
049600     IF WU-ID (IX-USU) NOT = PD-CHAVE
049700        GO TO 0301-ACHA-ALUNO-EXIT.
049800     PERFORM 0310-SEPARA-CURSO-ANO THRU 0310-SEPARA-CURSO-ANO-EXIT.
049900     PERFORM 0350-CONSULTA-CURSO-ANO
050000         THRU 0350-CONSULTA-CURSO-ANO-EXIT.
050100     SET IX-USU TO WS-QTD-USU.
050200 0301-ACHA-ALUNO-EXIT.
050300     EXIT.
050400*-----------------------------------------------------------*
050500* O CAMPO ANO-PROG TEM O FORMATO <CODIGO-CURSO>-<ANO>.       *
050600* PROCURA O ULTIMO HIFEN A PARTIR DO FIM DO CAMPO.           *
050700*-----------------------------------------------------------*
050800 0310-SEPARA-CURSO-ANO.
050900     MOVE SPACES TO WS-CURSO-ALVO.
051000     MOVE ZERO   TO WS-ANO-ALVO.
051100     MOVE ZERO   TO WS-TRACO-POS.
051200     PERFORM 0311-ACHA-TRACO THRU 0311-ACHA-TRACO-EXIT
051300         VARYING WS-PROG-LEN FROM 12 BY -1
051400         UNTIL WS-PROG-LEN < 1 OR WS-TRACO-POS NOT = ZERO.
051500     IF WS-TRACO-POS = ZERO
051600        GO TO 0310-SEPARA-CURSO-ANO-EXIT.
051700     MOVE WU-ANO-PROG (IX-USU) (1:WS-TRACO-POS - 1)
051800          TO WS-CURSO-ALVO.
051900     MOVE WU-ANO-PROG (IX-USU) (WS-TRACO-POS + 1:1)
052000          TO WS-ANO-ALVO.
052100 0310-SEPARA-CURSO-ANO-EXIT.
052200     EXIT.
052300 0311-ACHA-TRACO.
052400     IF WU-ANO-PROG (IX-USU) (WS-PROG-LEN:1) = '-'
052500        MOVE WS-PROG-LEN TO WS-TRACO-POS.
052600 0311-ACHA-TRACO-EXIT.
052700     EXIT.
052800 0320-CONSULTA-DOCENTE.
052900     PERFORM 0321-TESTA-DOCENTE THRU 0321-TESTA-DOCENTE-EXIT
053000         VARYING IX-HOR FROM 1 BY 1 UNTIL IX-HOR > WS-QTD-HOR.
053100 0320-CONSULTA-DOCENTE-EXIT.
053200     EXIT.
053300 0321-TESTA-DOCENTE.
053400     IF WH-DOCENTE (IX-HOR) NOT = PD-CHAVE
053500        GO TO 0321-TESTA-DOCENTE-EXIT.
053600     PERFORM 0270-ESCREVE-DETALHE THRU 0270-ESCREVE-DETALHE-EXIT.
053700 0321-TESTA-DOCENTE-EXIT.
053800     EXIT.
053900 0330-CONSULTA-SALA.
054000     PERFORM 0331-TESTA-SALA THRU 0331-TESTA-SALA-EXIT
054100         VARYING IX-HOR FROM 1 BY 1 UNTIL IX-HOR > WS-QTD-HOR.
054200 0330-CONSULTA-SALA-EXIT.
054300     EXIT.
054400 0331-TESTA-SALA.
054500     IF WH-SALA (IX-HOR) NOT = PD-CHAVE
054600        GO TO 0331-TESTA-SALA-EXIT.
054700     PERFORM 0270-ESCREVE-DETALHE THRU 0270-ESCREVE-DETALHE-EXIT.
054800 0331-TESTA-SALA-EXIT.
054900     EXIT.
055000 0340-CONSULTA-DISCIPLINA.
055100     PERFORM 0341-TESTA-DISCIPLINA THRU 0341-TESTA-DISCIPLINA-EXIT
055200         VARYING IX-HOR FROM 1 BY 1 UNTIL IX-HOR > WS-QTD-HOR.
055300 0340-CONSULTA-DISCIPLINA-EXIT.
055400     EXIT.
055500 0341-TESTA-DISCIPLINA.
055600     IF WH-DISCIPLINA (IX-HOR) NOT = PD-CHAVE
055700        GO TO 0341-TESTA-DISCIPLINA-EXIT.
055800     PERFORM 0270-ESCREVE-DETALHE THRU 0270-ESCREVE-DETALHE-EXIT.
055900 0341-TESTA-DISCIPLINA-EXIT.
056000     EXIT.
056100*-----------------------------------------------------------*
056200* A ENTRADA PERTENCE A VISAO DO CURSO-ANO SE A TURMA DA      *
056300* ENTRADA (OU SUA TURMA-PAI, NO CASO DE SUBTURMA) TEM        *
056400* CURSO/ANO IGUAIS AOS PEDIDOS.                              *
056500*-----------------------------------------------------------*
056600 0350-CONSULTA-CURSO-ANO.
056700     PERFORM 0355-CABECALHO-CURSO THRU 0355-CABECALHO-CURSO-EXIT.
056800     PERFORM 0351-TESTA-ENTRADA-CURSO
056900         THRU 0351-TESTA-ENTRADA-CURSO-EXIT
057000         VARYING IX-HOR FROM 1 BY 1 UNTIL IX-HOR > WS-QTD-HOR.
057100 0350-CONSULTA-CURSO-ANO-EXIT.
057200     EXIT.
057300*-----------------------------------------------------------*
057400* IMPRIME O NOME DO CURSO (MESTRE DE CURSOS) NO CABECALHO    *
057500* DA GRADE POR CURSO-ANO, SE O CODIGO PEDIDO EXISTIR.        *
057600*-----------------------------------------------------------*
057700 0355-CABECALHO-CURSO.
057800     MOVE SPACES TO WS-NOME-CURSO-ALVO.
057900     PERFORM 0356-ACHA-NOME-CURSO THRU 0356-ACHA-NOME-CURSO-EXIT
058000         VARYING IX-CUR FROM 1 BY 1 UNTIL IX-CUR > WS-QTD-CUR.
058100     IF WS-NOME-CURSO-ALVO = SPACES
058200        GO TO 0355-CABECALHO-CURSO-EXIT.
058300     MOVE WS-CURSO-ALVO     TO CC-CODIGO.
058400     MOVE WS-NOME-CURSO-ALVO TO CC-NOME.
058500     MOVE WS-ANO-ALVO       TO CC-ANO.
058600     WRITE REG-RELATO FROM CAB-CURSO AFTER ADVANCING 1.
058700 0355-CABECALHO-CURSO-EXIT.
058800     EXIT.
058900 0356-ACHA-NOME-CURSO.
059000     IF WP-CODIGO (IX-CUR) NOT = WS-CURSO-ALVO
059100        GO TO 0356-ACHA-NOME-CURSO-EXIT.
059200     MOVE WP-NOME (IX-CUR) TO WS-NOME-CURSO-ALVO.
059300     SET IX-CUR TO WS-QTD-CUR.
059400 0356-ACHA-NOME-CURSO-EXIT.
059500     EXIT.
059600 0351-TESTA-ENTRADA-CURSO.
059700     MOVE 'N' TO WS-ACHOU.
059800     PERFORM 0352-TESTA-TURMA-DIRETA
059900         THRU 0352-TESTA-TURMA-DIRETA-EXIT
060000         VARYING IX-TUR FROM 1 BY 1 UNTIL IX-TUR > WS-QTD-TUR.
060100     PERFORM 0353-TESTA-SUBTURMA
060200         THRU 0353-TESTA-SUBTURMA-EXIT
060300         VARYING IX-SUB FROM 1 BY 1 UNTIL IX-SUB > WS-QTD-SUB.
060400     IF NOT ACHOU-SIM
060500        GO TO 0351-TESTA-ENTRADA-CURSO-EXIT.
060600     PERFORM 0270-ESCREVE-DETALHE THRU 0270-ESCREVE-DETALHE-EXIT.
060700 0351-TESTA-ENTRADA-CURSO-EXIT.
060800     EXIT.
060900 0352-TESTA-TURMA-DIRETA.
061000     IF WT-ID (IX-TUR) NOT = WH-TURMA (IX-HOR)
061100        GO TO 0352-TESTA-TURMA-DIRETA-EXIT.
061200     IF WT-CURSO (IX-TUR) NOT = WS-CURSO-ALVO
061300        GO TO 0352-TESTA-TURMA-DIRETA-EXIT.
061400     IF WT-ANO (IX-TUR) NOT = WS-ANO-ALVO
061500        GO TO 0352-TESTA-TURMA-DIRETA-EXIT.
061600     MOVE 'S' TO WS-ACHOU.
061700 0352-TESTA-TURMA-DIRETA-EXIT.
061800     EXIT.
061900 0353-TESTA-SUBTURMA.
062000     IF WS-SUB-ID (IX-SUB) NOT = WH-TURMA (IX-HOR)
062100        GO TO 0353-TESTA-SUBTURMA-EXIT.
062200     PERFORM 0354-TESTA-TURMA-PAI
062300         THRU 0354-TESTA-TURMA-PAI-EXIT
062400         VARYING IX-TUR FROM 1 BY 1 UNTIL IX-TUR > WS-QTD-TUR.
062500 0353-TESTA-SUBTURMA-EXIT.
062600     EXIT.
062700 0354-TESTA-TURMA-PAI.
062800     IF WT-ID (IX-TUR) NOT = WS-SUB-PAI (IX-SUB)
062900        GO TO 0354-TESTA-TURMA-PAI-EXIT.
063000     IF WT-CURSO (IX-TUR) NOT = WS-CURSO-ALVO
063100        GO TO 0354-TESTA-TURMA-PAI-EXIT.
063200     IF WT-ANO (IX-TUR) NOT = WS-ANO-ALVO
063300        GO TO 0354-TESTA-TURMA-PAI-EXIT.
063400     MOVE 'S' TO WS-ACHOU.
063500 0354-TESTA-TURMA-PAI-EXIT.
063600     EXIT.
063700 0360-CONSULTA-ENTRADA.
063800     MOVE 'N' TO WS-ACHOU.
063900     PERFORM 0361-TESTA-ENTRADA-ID
064000         THRU 0361-TESTA-ENTRADA-ID-EXIT
064100         VARYING IX-HOR FROM 1 BY 1
064200         UNTIL IX-HOR > WS-QTD-HOR OR ACHOU-SIM.
064300     IF NOT ACHOU-SIM
064400        WRITE REG-RELATO FROM MSG-NAO-ACHADO
064500            AFTER ADVANCING 1.
064600 0360-CONSULTA-ENTRADA-EXIT.
064700     EXIT.
064800 0361-TESTA-ENTRADA-ID.
064900     IF WH-ID (IX-HOR) NOT = PD-CHAVE
065000        GO TO 0361-TESTA-ENTRADA-ID-EXIT.
065100     MOVE 'S' TO WS-ACHOU.
065200     PERFORM 0270-ESCREVE-DETALHE THRU 0270-ESCREVE-DETALHE-EXIT.
065300 0361-TESTA-ENTRADA-ID-EXIT.
065400     EXIT.
065500*-----------------------------------------------------------*
065600* BUSCA LIVRE - SUBSTRING CASE-INSENSITIVE SOBRE OS 4 CAMPOS *
065700*-----------------------------------------------------------*
065800 0370-PESQUISA-TEXTO.
065900     MOVE PD-TEXTO TO WS-TEXTO-MIN.
066000     INSPECT WS-TEXTO-MIN CONVERTING
066100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
066200         TO    'abcdefghijklmnopqrstuvwxyz'.
066300     PERFORM 0371-TESTA-ENTRADA-TEXTO
066400         THRU 0371-TESTA-ENTRADA-TEXTO-EXIT
066500         VARYING IX-HOR FROM 1 BY 1 UNTIL IX-HOR > WS-QTD-HOR.
066600 0370-PESQUISA-TEXTO-EXIT.
066700     EXIT.
066800 0371-TESTA-ENTRADA-TEXTO.
066900     MOVE 'N' TO WS-ACHOU.
067000     MOVE WH-DISCIPLINA (IX-HOR) TO WS-CAMPO-MIN.
067100     PERFORM 0375-TESTA-SUBSTRING THRU 0375-TESTA-SUBSTRING-EXIT.
067200     MOVE WH-SALA (IX-HOR) TO WS-CAMPO-MIN.
067300     PERFORM 0375-TESTA-SUBSTRING THRU 0375-TESTA-SUBSTRING-EXIT.
067400     MOVE WH-DOCENTE (IX-HOR) TO WS-CAMPO-MIN.
067500     PERFORM 0375-TESTA-SUBSTRING THRU 0375-TESTA-SUBSTRING-EXIT.
067600     MOVE WH-TURMA (IX-HOR) TO WS-CAMPO-MIN.
067700     PERFORM 0375-TESTA-SUBSTRING THRU 0375-TESTA-SUBSTRING-EXIT.
067800     IF NOT ACHOU-SIM
067900        GO TO 0371-TESTA-ENTRADA-TEXTO-EXIT.
068000     PERFORM 0270-ESCREVE-DETALHE THRU 0270-ESCREVE-DETALHE-EXIT.
068100 0371-TESTA-ENTRADA-TEXTO-EXIT.
068200     EXIT.
068300 0375-TESTA-SUBSTRING.
068400     IF ACHOU-SIM
068500        GO TO 0375-TESTA-SUBSTRING-EXIT.
068600     IF PD-TEXTO = SPACES
068700        GO TO 0375-TESTA-SUBSTRING-EXIT.
068800     INSPECT WS-CAMPO-MIN CONVERTING
068900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
069000         TO    'abcdefghijklmnopqrstuvwxyz'.
069100     IF WS-CAMPO-MIN = SPACES
069200        GO TO 0375-TESTA-SUBSTRING-EXIT.
069300     MOVE ZERO TO WS-PROG-LEN.
069400     INSPECT WS-TEXTO-MIN TALLYING WS-PROG-LEN
069500         FOR CHARACTERS BEFORE INITIAL SPACE.
069600     IF WS-PROG-LEN = ZERO
069700        GO TO 0375-TESTA-SUBSTRING-EXIT.
069800     PERFORM 0376-COMPARA-POSICAO
069900         THRU 0376-COMPARA-POSICAO-EXIT
070000         VARYING WS-I FROM 1 BY 1
070100         UNTIL WS-I > (21 - WS-PROG-LEN) OR ACHOU-SIM.
070200 0375-TESTA-SUBSTRING-EXIT.
070300     EXIT.
070400*-----------------------------------------------------------*
070500* COMPARA O TEXTO PEDIDO COM O CAMPO A PARTIR DA POSICAO     *
070600* WS-I, NO COMPRIMENTO DO TEXTO PEDIDO (WS-PROG-LEN)         *
070700*-----------------------------------------------------------*
070800 0376-COMPARA-POSICAO.
070900     IF WS-CAMPO-MIN (WS-I:WS-PROG-LEN) = WS-TEXTO-MIN (1:WS-PROG-LEN)
071000        MOVE 'S' TO WS-ACHOU.
071100 0376-COMPARA-POSICAO-EXIT.
071200     EXIT.
071300*-----------------------------------------------------------*
071400* GRADE DE DISCIPLINAS DE UM CURSO-ANO (CURRICULO)           *
071500*-----------------------------------------------------------*
071600 0380-MODULOS-CURSO-ANO.
071700     MOVE PD-CHAVE TO WS-CURSO-ALVO.
071800     MOVE PD-ANO   TO WS-ANO-ALVO.
071900     PERFORM 0355-CABECALHO-CURSO THRU 0355-CABECALHO-CURSO-EXIT.
072000     PERFORM 0381-TESTA-CURRICULO THRU 0381-TESTA-CURRICULO-EXIT
072100         VARYING IX-CRR FROM 1 BY 1 UNTIL IX-CRR > WS-QTD-CRR.
072200     PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT.
072300 0380-MODULOS-CURSO-ANO-EXIT.
072400     EXIT.
072500 0381-TESTA-CURRICULO.
072600     IF WC-CURSO (IX-CRR) NOT = PD-CHAVE
072700        GO TO 0381-TESTA-CURRICULO-EXIT.
072800     IF WC-ANO (IX-CRR) NOT = PD-ANO
072900        GO TO 0381-TESTA-CURRICULO-EXIT.
073000     MOVE 'N' TO WS-ACHOU.
073100     PERFORM 0382-ACHA-DISCIPLINA THRU 0382-ACHA-DISCIPLINA-EXIT
073200         VARYING IX-DIS FROM 1 BY 1 UNTIL IX-DIS > WS-QTD-DIS.
073300     IF NOT ACHOU-SIM
073400        GO TO 0381-TESTA-CURRICULO-EXIT.
073500     WRITE REG-RELATO FROM DET-MODULO AFTER ADVANCING 1.
073600     ADD 1 TO WS-CONT-SEL.
073700 0381-TESTA-CURRICULO-EXIT.
073800     EXIT.
073900 0382-ACHA-DISCIPLINA.
074000     IF WD-CODIGO (IX-DIS) NOT = WC-DISCIPLINA (IX-CRR)
074100        GO TO 0382-ACHA-DISCIPLINA-EXIT.
074200     MOVE 'S' TO WS-ACHOU.
074300     MOVE WD-CODIGO (IX-DIS) TO DM-CODIGO.
074400     MOVE WD-NOME (IX-DIS)   TO DM-NOME.
074500 0382-ACHA-DISCIPLINA-EXIT.
074600     EXIT.
074700*-----------------------------------------------------------*
074800* GRADE DE DISCIPLINAS DE UM DOCENTE                         *
074900*-----------------------------------------------------------*
075000 0390-MODULOS-DOCENTE.
075100     PERFORM 0391-TESTA-DOCENTE-MOD
075200         THRU 0391-TESTA-DOCENTE-MOD-EXIT
075300         VARYING IX-DIS FROM 1 BY 1 UNTIL IX-DIS > WS-QTD-DIS.
075400     PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT.
075500 0390-MODULOS-DOCENTE-EXIT.
075600     EXIT.
075700 0391-TESTA-DOCENTE-MOD.
075800     MOVE 'N' TO WS-ACHOU.
075900     PERFORM 0392-TESTA-SLOT-DOCENTE
076000         THRU 0392-TESTA-SLOT-DOCENTE-EXIT
076100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.
076200     IF NOT ACHOU-SIM
076300        GO TO 0391-TESTA-DOCENTE-MOD-EXIT.
076400     MOVE WD-CODIGO (IX-DIS) TO DM-CODIGO.
076500     MOVE WD-NOME (IX-DIS)   TO DM-NOME.
076600     WRITE REG-RELATO FROM DET-MODULO AFTER ADVANCING 1.
076700     ADD 1 TO WS-CONT-SEL.
076800 0391-TESTA-DOCENTE-MOD-EXIT.
076900     EXIT.
077000 0392-TESTA-SLOT-DOCENTE.
077100     IF WD-DOCENTES (IX-DIS, WS-I) = PD-CHAVE
077200        MOVE 'S' TO WS-ACHOU.
077300 0392-TESTA-SLOT-DOCENTE-EXIT.
077400     EXIT.
077500 0270-ESCREVE-DETALHE.
077600     MOVE SPACES TO DET1.
077700     MOVE WH-ID (IX-HOR)          TO DT-ENTRY.
077800     MOVE WH-DISCIPLINA (IX-HOR)  TO DT-MODULO.
077900     MOVE WH-TIPO-SESSAO (IX-HOR) TO DT-SESSAO.
078000     MOVE WH-TURMA (IX-HOR)       TO DT-TURMA.
078100     MOVE WH-SALA (IX-HOR)        TO DT-SALA.
078200     MOVE WH-DOCENTE (IX-HOR)     TO DT-DOCENTE.
078300     MOVE WH-DIA (IX-HOR)         TO DT-DIA.
078400     MOVE WH-INICIO (IX-HOR)      TO DT-HORA-INI.
078500     MOVE WH-FIM (IX-HOR)         TO DT-HORA-FIM.
078600     WRITE REG-RELATO FROM DET1 AFTER ADVANCING 1.
078700     ADD 1 TO WS-CONT-SEL.
078800 0270-ESCREVE-DETALHE-EXIT.
078900     EXIT.
079000 0280-ESCREVE-RODAPE.
079100     MOVE WS-CONT-SEL TO TR-CONTADOR.
079200     WRITE REG-RELATO FROM TRAIL1 AFTER ADVANCING 2.
079300 0280-ESCREVE-RODAPE-EXIT.
079400     EXIT.

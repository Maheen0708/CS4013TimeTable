000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HDISPON-COB.
000300 AUTHOR. M FARIA.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 06/02/1992.
000600 DATE-COMPILED. 06/02/1992.
000700 SECURITY. USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*-----------------------------------------------------------*
000900*    SISTEMA FACAD - CONTROLE DE FACULDADE                  *
001000*    MODULO: DISPONIBILIDADE DE SALAS POR DIA DA SEMANA      *
001100*    FINALIDADE: LE O DIA DESEJADO NUM PEQUENO ARQUIVO DE    *
001200*       PARAMETRO E EMITE, PARA CADA SALA CADASTRADA, OS     *
001300*       HORARIOS OCUPADOS NAQUELE DIA (OU "LIVRE O DIA       *
001400*       TODO" QUANDO A SALA NAO TEM NENHUMA ENTRADA).        *
001500*-----------------------------------------------------------*
001600* VRS    DATA         PROG    DESCRICAO
001700* 1.0    06/02/1992   MF      IMPLANTACAO INICIAL
001800* 1.0    06/02/1992   MF      LISTAGEM POR SALA EM ORDEM DE CARGA
001900* 1.1    10/14/1993   MF      COMPARACAO DE DIA TORNADA INSENSIVEL
002000* 1.1    10/14/1993   MF      A MAIUSCULAS/MINUSCULAS
002100* 1.2    04/27/1995   JA      INCLUIDA MENSAGEM DE SALA LIVRE
002200* 1.2    04/27/1995   JA      QUANDO NAO HA ENTRADA NO DIA
002300* 1.3    09/03/1996   RC      CORRIGIDA ORDEM DE IMPRESSAO DOS
002400* 1.3    09/03/1996   RC      HORARIOS DENTRO DA MESMA SALA
002500* 1.4    02/18/1998   JK      VALIDACAO DE PARAMETRO DE DIA EM
002600* 1.4    02/18/1998   JK      BRANCO - ASSUME TODOS OS DIAS
002700* 1.5    11/20/1998   RC      AJUSTE ANO 2000 - NENHUM CAMPO DE
002800* 1.5    11/20/1998   RC      DATA COM 2 DIGITOS NESTE MODULO
002900* 1.5    12/09/1999   RC      REVISAO GERAL PARA VIRADA DO ANO
003000* 1.6    07/11/2001   EN      INCLUIDO CONTADOR DE SALAS NO
003100* 1.6    07/11/2001   EN      RODAPE DA LISTAGEM
003200* 2.0    03/08/2003   MF      REESCRITO PARA ARQUIVOS SEQUENCIAIS
003300* 2.0    03/08/2003   MF      (TABELAS EM MEMORIA) - FIM DO ISAM
003400*-----------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ARQ-SALAS    ASSIGN TO SALAS
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS IS WS-STATUS-SAL.
004400     SELECT ARQ-HORARIOS ASSIGN TO HORARIOS
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS IS WS-STATUS-HOR.
004700     SELECT ARQ-PARAM    ASSIGN TO PARAMDIA
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS WS-STATUS-PAR.
005000     SELECT ARQ-RELAT    ASSIGN TO RELAT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS WS-STATUS-REL.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  ARQ-SALAS
005600     LABEL RECORD STANDARD
005700     RECORD CONTAINS 56 CHARACTERS.
005800 01  REG-SALA.
005900     05  SL-ID                    PIC X(08).
006000     05  SL-NOME                  PIC X(30).
006100     05  SL-TIPO                  PIC X(10).
006200     05  SL-CAPACIDADE            PIC 9(04).
006300     05  FILLER                   PIC X(04).
006400 FD  ARQ-HORARIOS
006500     LABEL RECORD STANDARD
006600     RECORD CONTAINS 73 CHARACTERS.
006700 01  REG-HORARIO.
006800     05  HR-ID                    PIC X(08).
006900     05  HR-DISCIPLINA            PIC X(08).
007000     05  HR-TIPO-SESSAO           PIC X(10).
007100     05  HR-TURMA                 PIC X(08).
007200     05  HR-SALA                  PIC X(08).
007300     05  HR-DOCENTE               PIC X(08).
007400     05  HR-DIA                   PIC X(09).
007500     05  HR-INICIO                PIC X(05).
007600     05  HR-FIM                   PIC X(05).
007700     05  FILLER                   PIC X(04).
007800*    PARAMETRO DE ENTRADA - UM SO REGISTRO COM O DIA PEDIDO
007900 FD  ARQ-PARAM
008000     LABEL RECORD STANDARD
008100     RECORD CONTAINS 12 CHARACTERS.
008200 01  REG-PARAM.
008300     05  PR-DIA                   PIC X(09).
008400     05  FILLER                   PIC X(03).
008500 01  REG-PARAM-R REDEFINES REG-PARAM.
008600     05  PR-CAMPOS-R              PIC X(09).
008700     05  FILLER                   PIC X(03).
008800 FD  ARQ-RELAT
008900     LABEL RECORD OMITTED
009000     RECORD CONTAINS 132 CHARACTERS.
009100 01  REG-RELATO                   PIC X(132).
009200 WORKING-STORAGE SECTION.
009300 77  WS-STATUS-SAL                PIC X(02) VALUE SPACES.
009400 77  WS-STATUS-HOR                PIC X(02) VALUE SPACES.
009500 77  WS-STATUS-PAR                PIC X(02) VALUE SPACES.
009600 77  WS-STATUS-REL                PIC X(02) VALUE SPACES.
009700 01  WS-TABELA-SALAS.
009800     05  WS-QTD-SAL               PIC 9(04) COMP VALUE ZERO.
009900     05  WS-SALA OCCURS 100 TIMES
010000                                  INDEXED BY IX-SAL.
010100         10  WL-ID                PIC X(08).
010200         10  WL-NOME              PIC X(30).
010300     05  FILLER                   PIC X(04).
010400 01  WS-TABELA-HORARIOS.
010500     05  WS-QTD-HOR               PIC 9(04) COMP VALUE ZERO.
010600     05  WS-HORARIO OCCURS 2000 TIMES
010700                                  INDEXED BY IX-HOR.
010800         10  WH-ID                PIC X(08).
010900         10  WH-DISCIPLINA        PIC X(08).
011000         10  WH-TIPO-SESSAO       PIC X(10).
011100         10  WH-TURMA             PIC X(08).
011200         10  WH-SALA              PIC X(08).
011300         10  WH-DOCENTE           PIC X(08).
011400         10  WH-DIA               PIC X(09).
011500         10  WH-INICIO            PIC X(05).
011600         10  WH-FIM               PIC X(05).
011700     05  FILLER                   PIC X(04).
011800 01  WS-DIA-PEDIDO.
011900     05  WS-DIA-PEDIDO-TEXTO      PIC X(09).
012000 01  WS-DIA-PEDIDO-R REDEFINES WS-DIA-PEDIDO
012100                                  PIC X(09).
012200 01  WS-DIA-ENTRADA.
012300     05  WS-DIA-ENTRADA-TEXTO     PIC X(09).
012400 01  WS-DIA-ENTRADA-R REDEFINES WS-DIA-ENTRADA
012500                                  PIC X(09).
012600 01  WS-AREAS-DE-TRABALHO.
012700     05  WS-CONT-SLOT             PIC 9(04) COMP VALUE ZERO.
012800     05  WS-CONT-SALAS            PIC 9(04) COMP VALUE ZERO.
012900     05  FILLER                   PIC X(04).
013000 01  CAB1.
013100     05  FILLER                   PIC X(10) VALUE SPACES.
013200     05  FILLER                   PIC X(44) VALUE
013300         'SISTEMA FACAD - DISPONIBILIDADE DE SALAS'.
013400     05  FILLER                   PIC X(78) VALUE SPACES.
013500 01  CAB2.
013600     05  FILLER                   PIC X(10) VALUE SPACES.
013700     05  FILLER                   PIC X(14) VALUE 'DIA PEDIDO: '.
013800     05  DC-DIA                   PIC X(09).
013900     05  FILLER                   PIC X(99) VALUE SPACES.
014000 01  DET-CAB-SALA.
014100     05  FILLER                   PIC X(02) VALUE SPACES.
014200     05  DC-SALA-ID               PIC X(08).
014300     05  FILLER                   PIC X(03) VALUE ' - '.
014400     05  DC-SALA-NOME             PIC X(30).
014500     05  FILLER                   PIC X(89) VALUE SPACES.
014600 01  DET-SLOT.
014700     05  FILLER                   PIC X(06) VALUE SPACES.
014800     05  DT-INICIO                PIC X(05).
014900     05  FILLER                   PIC X(01) VALUE '-'.
015000     05  DT-FIM                   PIC X(05).
015100     05  FILLER                   PIC X(02) VALUE SPACES.
015200     05  FILLER                   PIC X(01) VALUE '('.
015300     05  DT-MODULO                PIC X(08).
015400     05  FILLER                   PIC X(01) VALUE ')'.
015500     05  FILLER                   PIC X(108) VALUE SPACES.
015600 01  MSG-LIVRE.
015700     05  FILLER                   PIC X(06) VALUE SPACES.
015800     05  FILLER                   PIC X(16) VALUE
015900         '(FREE ALL DAY)'.
016000     05  FILLER                   PIC X(110) VALUE SPACES.
016100 01  TRAIL1.
016200     05  FILLER                   PIC X(20) VALUE
016300         'ROOMS LISTED: '.
016400     05  TR-SALAS                 PIC ZZZZ9.
016500     05  FILLER                   PIC X(107) VALUE SPACES.
016600 PROCEDURE DIVISION.
016700 0010-PRINCIPAL.
016800     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
016900     PERFORM 0150-CARREGA-TABELAS
017000         THRU 0150-CARREGA-TABELAS-EXIT.
017100     PERFORM 0160-PREPARA-DIA THRU 0160-PREPARA-DIA-EXIT.
017200     OPEN OUTPUT ARQ-RELAT.
017300     WRITE REG-RELATO FROM CAB1 AFTER ADVANCING TOP-OF-FORM.
017400     MOVE PR-DIA TO DC-DIA.
017500     WRITE REG-RELATO FROM CAB2 AFTER ADVANCING 1.
017600     PERFORM 0200-LISTA-SALAS THRU 0200-LISTA-SALAS-EXIT
017700         VARYING IX-SAL FROM 1 BY 1 UNTIL IX-SAL > WS-QTD-SAL.
017800     PERFORM 0280-ESCREVE-RODAPE THRU 0280-ESCREVE-RODAPE-EXIT.
017900     CLOSE ARQ-RELAT.
018000     STOP RUN.
018100*-----------------------------------------------------------*
018200* ABERTURA DE ARQUIVOS DE ENTRADA                            *
018300*-----------------------------------------------------------*
018400 0100-ABRE-ARQUIVOS.
018500     OPEN INPUT ARQ-SALAS.
018600     OPEN INPUT ARQ-HORARIOS.
018700     OPEN INPUT ARQ-PARAM.
018800     READ ARQ-PARAM.
018900     IF WS-STATUS-PAR = '10'
019000        MOVE SPACES TO REG-PARAM.
019100     CLOSE ARQ-PARAM.
019200 0100-ABRE-ARQUIVOS-EXIT.
019300     EXIT.
019400*-----------------------------------------------------------*
019500* CARGA DAS TABELAS-MESTRE EM MEMORIA                        *
019600*-----------------------------------------------------------*
019700 0150-CARREGA-TABELAS.
019800     PERFORM 0151-LE-SALA THRU 0151-LE-SALA-EXIT
019900         UNTIL WS-STATUS-SAL = '10'.
020000     PERFORM 0152-LE-HORARIO THRU 0152-LE-HORARIO-EXIT
020100         UNTIL WS-STATUS-HOR = '10'.
020200     CLOSE ARQ-SALAS ARQ-HORARIOS.
020300 0150-CARREGA-TABELAS-EXIT.
020400     EXIT.
020500 0151-LE-SALA.
020600     READ ARQ-SALAS.
020700     IF WS-STATUS-SAL = '10'
020800        GO TO 0151-LE-SALA-EXIT.
020900     ADD 1 TO WS-QTD-SAL.
021000     MOVE SL-ID   TO WL-ID (WS-QTD-SAL).
021100     MOVE SL-NOME TO WL-NOME (WS-QTD-SAL).
021200 0151-LE-SALA-EXIT.
021300     EXIT.
021400 0152-LE-HORARIO.
021500     READ ARQ-HORARIOS.
021600     IF WS-STATUS-HOR = '10'
021700        GO TO 0152-LE-HORARIO-EXIT.
021800     ADD 1 TO WS-QTD-HOR.
021900     MOVE HR-ID          TO WH-ID (WS-QTD-HOR).
022000     MOVE HR-DISCIPLINA  TO WH-DISCIPLINA (WS-QTD-HOR).
022100     MOVE HR-TIPO-SESSAO TO WH-TIPO-SESSAO (WS-QTD-HOR).
022200     MOVE HR-TURMA       TO WH-TURMA (WS-QTD-HOR).
022300     MOVE HR-SALA        TO WH-SALA (WS-QTD-HOR).
022400     MOVE HR-DOCENTE     TO WH-DOCENTE (WS-QTD-HOR).
022500     MOVE HR-DIA         TO WH-DIA (WS-QTD-HOR).
022600     MOVE HR-INICIO      TO WH-INICIO (WS-QTD-HOR).
022700     MOVE HR-FIM         TO WH-FIM (WS-QTD-HOR).
022800 0152-LE-HORARIO-EXIT.
022900     EXIT.
023000*-----------------------------------------------------------*
023100* PADRONIZA O DIA PEDIDO EM MINUSCULAS PARA COMPARACAO        *
023200*-----------------------------------------------------------*
023300 0160-PREPARA-DIA.
023400     MOVE PR-DIA TO WS-DIA-PEDIDO-TEXTO.
023500     INSPECT WS-DIA-PEDIDO-R CONVERTING
023600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023700         TO    'abcdefghijklmnopqrstuvwxyz'.
023800 0160-PREPARA-DIA-EXIT.
023900     EXIT.
024000*-----------------------------------------------------------*
024100* UMA SECAO DE LISTAGEM POR SALA, NA ORDEM DE CARGA           *
024200*-----------------------------------------------------------*
024300 0200-LISTA-SALAS.
024400     MOVE SPACES TO DET-CAB-SALA.
024500     MOVE WL-ID (IX-SAL)   TO DC-SALA-ID.
024600     MOVE WL-NOME (IX-SAL) TO DC-SALA-NOME.
024700     WRITE REG-RELATO FROM DET-CAB-SALA AFTER ADVANCING 2.
024800     MOVE ZERO TO WS-CONT-SLOT.
024900     PERFORM 0210-TESTA-ENTRADA THRU 0210-TESTA-ENTRADA-EXIT
025000         VARYING IX-HOR FROM 1 BY 1 UNTIL IX-HOR > WS-QTD-HOR.
025100     IF WS-CONT-SLOT = ZERO
025200        WRITE REG-RELATO FROM MSG-LIVRE AFTER ADVANCING 1.
025300     ADD 1 TO WS-CONT-SALAS.
025400 0200-LISTA-SALAS-EXIT.
025500     EXIT.
025600 0210-TESTA-ENTRADA.
025700     IF WH-SALA (IX-HOR) NOT = WL-ID (IX-SAL)
025800        GO TO 0210-TESTA-ENTRADA-EXIT.
025900     MOVE WH-DIA (IX-HOR) TO WS-DIA-ENTRADA-TEXTO.
026000     INSPECT WS-DIA-ENTRADA-R CONVERTING
026100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026200         TO    'abcdefghijklmnopqrstuvwxyz'.
026300     IF WS-DIA-ENTRADA-R NOT = WS-DIA-PEDIDO-R
026400        GO TO 0210-TESTA-ENTRADA-EXIT.
026500     MOVE SPACES TO DET-SLOT.
026600     MOVE WH-INICIO (IX-HOR)     TO DT-INICIO.
026700     MOVE WH-FIM (IX-HOR)        TO DT-FIM.
026800     MOVE WH-DISCIPLINA (IX-HOR) TO DT-MODULO.
026900     WRITE REG-RELATO FROM DET-SLOT AFTER ADVANCING 1.
027000     ADD 1 TO WS-CONT-SLOT.
027100 0210-TESTA-ENTRADA-EXIT.
027200     EXIT.
027300 0280-ESCREVE-RODAPE.
027400     MOVE WS-CONT-SALAS TO TR-SALAS.
027500     WRITE REG-RELATO FROM TRAIL1 AFTER ADVANCING 2.
027600 0280-ESCREVE-RODAPE-EXIT.
027700     EXIT.
